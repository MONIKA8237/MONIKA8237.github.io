000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RELCARD.
000300 AUTHOR.        J PRICE.
000400 INSTALLATION.  MIDSTATE FLEET RENTAL CO - DATA PROCESSING.
000500 DATE-WRITTEN.  22/08/90.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - FLEET OPERATIONS ONLY.
000800*****************************************************************
000900*  RELCARD  -  FLEET LISTING - AVAILABLE CARS ONLY               *
001000*                                                                *
001100*  PURPOSE:  PRINTS ONE LINE PER CAR ON THE CAR MASTER WHOSE     *
001200*            STATUS IS CURRENTLY AVAILABLE.  USED BY THE         *
001300*            COUNTER STAFF TO SEE WHAT CAN BE OFFERED TODAY.     *
001400*                                                                *
001500*  THIS IS RELCAR'S BODY WITH THE STATUS FILTER ADDED AND THE    *
001600*  STATUS COLUMN DROPPED FROM THE REPORT - EVERY ROW ON THIS     *
001700*  LISTING IS AVAILABLE BY DEFINITION, SO PRINTING THE CODE      *
001800*  WOULD BE NOISE.  KEEP THE TWO PROGRAMS' COLUMN LAYOUTS IN     *
001900*  STEP WHEN ONE CHANGES.                                        *
002000*                                                                *
002100*  RUN THIS JOB AFTER RSVBATCH AND BEFORE THE COUNTER OPENS -    *
002200*  THE PRINTOUT IS TAPED UP AT THE COUNTER DESK EACH MORNING     *
002300*  SO STAFF DO NOT HAVE TO QUERY THE MASTER DIRECTLY.  THAT IS   *
002400*  ALSO WHY THIS PROGRAM HAS ITS OWN COPY OF THE READ-AHEAD      *
002500*  LOOP AND TYPE TABLE INSTEAD OF BEING A CALLED SUBPROGRAM OF   *
002600*  RELCAR - THIS SHOP DOES NOT SHARE PROCEDURE DIVISION CODE     *
002700*  BETWEEN BATCH REPORT JOBS, ONLY DATA LAYOUTS.                 *
002800*                                                                *
002900*  VER   DATE        BY    DESCRIPTION                          *
003000*  ---   --------    ----  -----------------------------------  *
003100*  1.0   22/08/90    JP    INITIAL RELEASE - SPLIT OUT OF        *
003200*                          RELCAR SO COUNTER STAFF DO NOT SEE    *
003300*                          THE WHOLE FLEET LISTING.              *
003400*  1.1   14/03/92    MS    "NO CARS AVAILABLE" MESSAGE ADDED -   *
003500*                          CR 1223.                              *
003600*  2.0   06/03/01    TO    NOW READS THE POST-RSVBATCH MASTER    *
003700*                          SO A CAR RESERVED THIS RUN DROPS      *
003800*                          OFF THE LIST IMMEDIATELY - CR 1418.   *
003900*****************************************************************
004000
004100*****************************************************************
004200*    ENVIRONMENT DIVISION - SAME STANDARD ENTRY AS EVERY OTHER  *
004300*    FLEET-OPS BATCH PROGRAM.  SEE THE STANDARDS BINDER.         *
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-4381.
004800 OBJECT-COMPUTER.  IBM-4381.
004900*    UPSI-0 DRIVES THE DEBUG TRACE DUMP IN 1000-LIST-AVAILABLE
005000*    BELOW - SEE WS-TRACE-LINE.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS RSV-DIGITS IS '0' THRU '9'
005400     UPSI-0 ON STATUS IS RERUN-FROM-SCRATCH
005500            OFF STATUS IS NORMAL-DAILY-RUN.
005600
005700*****************************************************************
005800*    FILE-CONTROL - ONE INPUT MASTER, ONE OUTPUT REPORT.        *
005900*****************************************************************
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    CARMAST - SAME PHYSICAL FILE RELCAR READS, JUST FILTERED
006300*    DIFFERENTLY ONCE IN WORKING STORAGE.
006400     SELECT CAR-MASTER-FILE   ASSIGN TO CARMAST
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS  IS STATUS-CARMAST.
006700
006800*    RPTFILE - THIS JOB'S OWN PRINT STREAM, SEPARATE FROM
006900*    RELCAR'S.
007000     SELECT PRINT-FILE        ASSIGN TO RPTFILE
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS  IS STATUS-RPTFILE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700*****************************************************************
007800*    CAR-REC-FD - FLEET MASTER RECORD, 58 BYTES.  BYTE FOR BYTE *
007900*    IDENTICAL TO RELCAR/RELRSV/RELCLI/RSVBATCH/RSVSEED - NO     *
008000*    COPY MEMBER IN THIS SHOP, SO ALL SIX MUST BE KEPT IN STEP  *
008100*    BY HAND.                                                    *
008200*****************************************************************
008300 FD  CAR-MASTER-FILE
008400     LABEL RECORD IS STANDARD
008500     VALUE OF FILE-ID IS 'CARMAST.DAT'
008600     RECORD CONTAINS 58 CHARACTERS.
008700 01  CAR-REC-FD.
008800*    UNIQUE CAR IDENTIFIER.
008900     05  FD-CAR-ID           PIC X(10).
009000*    FREE-TEXT MODEL NAME, PRINTED AS SUPPLIED.
009100     05  FD-CAR-MODEL        PIC X(15).
009200*    FREE-TEXT MAKE/BRAND NAME - NOT PRINTED BY THIS REPORT.
009300     05  FD-CAR-BRAND        PIC X(15).
009400*    HOURLY RENTAL RATE, ZONED DISPLAY.
009500     05  FD-CAR-RATE         PIC 9(05)V99.
009600*    STATUS CODE - THE 88 BELOW IS THE ONLY FILTER THIS PROGRAM
009700*    APPLIES; EVERY OTHER STATUS (R/N/M) IS SKIPPED ENTIRELY.
009800     05  FD-CAR-STATUS       PIC X(01).
009900         88  FD-CAR-IS-AVAILABLE       VALUE 'A'.
010000*    ONE-CHAR VEHICLE CLASS CODE - S/U/T, SEE WS-TYPE-TEXT-TABLE.
010100     05  FD-CAR-TYPE         PIC X(01).
010200*    RESERVED, UNUSED.
010300     05  FILLER              PIC X(09).
010400*    RAW CHARACTER VIEW OF THE RATE FIELD - SEE RELCAR HEADER
010500*    NOTE ON MIS-KEYED RATE DETECTION, CR 1223.
010600 01  FD-CAR-RATE-X REDEFINES FD-CAR-RATE PIC X(07).
010700
010800*****************************************************************
010900*    PRINT-FILE - STANDARD 132-COLUMN LINE PRINTER IMAGE.        *
011000*****************************************************************
011100 FD  PRINT-FILE
011200     LABEL RECORD IS OMITTED
011300     RECORD CONTAINS 132 CHARACTERS.
011400 01  PRINT-REC.
011500*    RECEIVES EACH LINE VIA WRITE ... FROM.
011600     05  PRINT-REC-DATA      PIC X(131).
011700*    CARRIAGE-CONTROL BYTE, RESERVED BY SHOP CONVENTION.
011800     05  FILLER              PIC X(01).
011900
012000 WORKING-STORAGE SECTION.
012100*    I/O STATUS RETURN CODES, CHECKED AFTER OPEN/CLOSE.  '00'
012200*    IS SUCCESSFUL COMPLETION PER THE STANDARDS BINDER TABLE.
012300 01  WS-FILE-STATUSES.
012400     05  STATUS-CARMAST      PIC X(02) VALUE SPACES.
012500     05  STATUS-RPTFILE      PIC X(02) VALUE SPACES.
012600     05  FILLER              PIC X(02) VALUE SPACES.
012700
012800*    RUN CONTROL SWITCHES - END OF FLEET MASTER, AND WHETHER
012900*    ANY AVAILABLE CAR HAS BEEN PRINTED YET.
013000 01  WS-SWITCHES.
013100*    SET 'Y' BY THE AT END CLAUSE IN 1050-READ-CAR.
013200     05  WS-CAR-EOF-SW       PIC X(01) VALUE 'N'.
013300         88  CAR-EOF                    VALUE 'Y'.
013400*    SET 'Y' THE FIRST TIME 1000-LIST-AVAILABLE WRITES A ROW.
013500     05  WS-ANY-CARS-SW      PIC X(01) VALUE 'N'.
013600         88  ANY-CARS-PRINTED            VALUE 'Y'.
013700     05  FILLER              PIC X(02) VALUE SPACES.
013800
013900*    RUN TOTALS - COMP SINCE BOTH ARE PURE COUNTERS, NEVER
014000*    MOVED TO A DISPLAY FIELD EXCEPT FOR THE PAGE HEADING.
014100 77  WS-CAR-COUNT             PIC 9(05) COMP VALUE ZERO.
014200 77  WS-PAGE-COUNT            PIC 9(05) COMP VALUE ZERO.
014300*    RUN DATE, ACCEPTED FROM THE SYSTEM CLOCK IN 0000-MAIN-
014400*    CONTROL - DISPLAY ONLY, NO ARITHMETIC PERFORMED ON IT.
014500 01  WS-RUN-DATE.
014600     05  WS-RUN-YY            PIC 9(02).
014700     05  WS-RUN-MM            PIC 9(02).
014800     05  WS-RUN-DD            PIC 9(02).
014900     05  FILLER              PIC X(01) VALUE SPACE.
015000
015100*    CAR-TYPE-TO-TEXT TABLE - SAME LOOKUP IDIOM AS RELCAR.  THIS
015200*    PROGRAM HAS NO STATUS TABLE BECAUSE THE STATUS COLUMN IS
015300*    NOT PRINTED - EVERY ROW ON THIS LISTING IS AVAILABLE.
015400 01  WS-TYPE-TEXT-TABLE.
015500     05  FILLER PIC X(06) VALUE 'SSEDAN '.
015600     05  FILLER PIC X(06) VALUE 'USUV   '.
015700     05  FILLER PIC X(06) VALUE 'TTRUCK '.
015800 01  WS-TYPE-TEXT-R REDEFINES WS-TYPE-TEXT-TABLE.
015900     05  WS-TT-ENTRY OCCURS 3 TIMES INDEXED BY WS-TT-NDX.
016000         10  WS-TT-CODE       PIC X(01).
016100         10  WS-TT-TEXT       PIC X(05).
016200
016300*    EDITED TYPE TEXT FOR THE CURRENT CAR.
016400 77  WS-TYPE-DISPLAY          PIC X(05) VALUE SPACES.
016500*    COUNT OF AVAILABLE CARS SKIPPED FOR A DAMAGED RATE FIELD -
016600*    CONSOLE ONLY, SAME AS RELCAR.
016700 77  WS-BAD-RATE-CNT          PIC 9(05) COMP VALUE ZERO.
016800
016900*****************************************************************
017000*    REPORT LINE LAYOUTS.                                        *
017100*****************************************************************
017200 01  RPT-HEADING-1.
017300*    REPORT TITLE, SPACE-PADDED TO 40 BYTES.
017400     05  FILLER              PIC X(40) VALUE
017500         'FLEET LISTING - AVAILABLE CARS       '.
017600*    "RUN ID:" FOLLOWED BY THE MM/DD/YY RUN DATE.
017700     05  FILLER              PIC X(07) VALUE 'RUN ID:'.
017800     05  RPT-H1-MM           PIC 99.
017900     05  FILLER              PIC X(01) VALUE '/'.
018000     05  RPT-H1-DD           PIC 99.
018100     05  FILLER              PIC X(01) VALUE '/'.
018200     05  RPT-H1-YY           PIC 99.
018300     05  FILLER              PIC X(01) VALUE SPACE.
018400*    PAGE NUMBER, ZERO-SUPPRESSED.
018500     05  FILLER              PIC X(05) VALUE 'PAGE '.
018600     05  RPT-H1-PAGE         PIC ZZZZ9.
018700*    PAD OUT TO THE FULL 132-BYTE PRINT LINE.
018800     05  FILLER              PIC X(59) VALUE SPACES.
018900
019000*    NO "STATUS" COLUMN HERE, UNLIKE RELCAR'S HEADING - SEE THE
019100*    PROGRAM HEADER NOTE.
019200 01  RPT-HEADING-2.
019300*    LINES UP OVER RPT-D-ID.
019400     05  FILLER              PIC X(10) VALUE 'CAR ID'.
019500     05  FILLER              PIC X(02) VALUE SPACES.
019600*    LINES UP OVER RPT-D-MODEL.
019700     05  FILLER              PIC X(15) VALUE 'MODEL'.
019800     05  FILLER              PIC X(02) VALUE SPACES.
019900*    LINES UP OVER RPT-D-TYPE.
020000     05  FILLER              PIC X(09) VALUE 'TYPE'.
020100     05  FILLER              PIC X(02) VALUE SPACES.
020200*    LINES UP OVER RPT-D-RATE.
020300     05  FILLER              PIC X(14) VALUE 'RATE PER HOUR'.
020400*    PAD OUT TO THE FULL 132-BYTE PRINT LINE.
020500     05  FILLER              PIC X(75) VALUE SPACES.
020600
020700*    ONE LINE PER AVAILABLE CAR.
020800 01  RPT-DETAIL-LINE.
020900*    CARRIED STRAIGHT ACROSS FROM FD-CAR-ID.
021000     05  RPT-D-ID            PIC X(10).
021100     05  FILLER              PIC X(02) VALUE SPACES.
021200*    CARRIED STRAIGHT ACROSS FROM FD-CAR-MODEL.
021300     05  RPT-D-MODEL         PIC X(15).
021400     05  FILLER              PIC X(02) VALUE SPACES.
021500*    LOADED FROM WS-TYPE-DISPLAY AFTER 2300-EDIT-TYPE RUNS.
021600     05  RPT-D-TYPE          PIC X(09).
021700     05  FILLER              PIC X(02) VALUE SPACES.
021800*    NUMERIC-EDITED, ZERO SUPPRESSED WITH A COMMA.
021900     05  RPT-D-RATE          PIC ZZ,ZZ9.99.
022000*    PAD OUT TO THE FULL 132-BYTE PRINT LINE.
022100     05  FILLER              PIC X(80) VALUE SPACES.
022200*    ONE-FIELD TRACE VIEW OF THE DETAIL LINE, DISPLAYED ONLY
022300*    WHEN THE OPERATOR SETS UPSI-0 ON AT JCL TIME FOR A DEBUG
022400*    RUN - CR 1223.
022500 01  WS-TRACE-LINE REDEFINES RPT-DETAIL-LINE PIC X(45).
022600
022700*    "NO CARS AVAILABLE" MESSAGE LINE - CR 1223.
022800 01  RPT-MESSAGE-LINE.
022900     05  RPT-M-TEXT          PIC X(40).
023000     05  FILLER              PIC X(92) VALUE SPACES.
023100
023200*    ONE BLANK PRINT LINE, USED AFTER THE COLUMN HEADING ONLY.
023300 01  RPT-BLANK-LINE.
023400     05  FILLER              PIC X(132) VALUE SPACES.
023500
023600 PROCEDURE DIVISION.
023700
023800*****************************************************************
023900*    0000 - MAIN CONTROL.  SAME READ-AHEAD SHAPE AS RELCAR -    *
024000*    PRIME THE FIRST RECORD, THEN LOOP UNTIL EOF, THEN DROP THE *
024100*    "NONE AVAILABLE" MESSAGE IF NOTHING QUALIFIED.              *
024200*****************************************************************
024300 0000-MAIN-CONTROL.
024400*    SYSTEM CLOCK DATE FOR THE PAGE-1 HEADING.
024500     ACCEPT WS-RUN-DATE FROM DATE.
024600     PERFORM 0700-OPEN-FILES    THRU 0700-EXIT.
024700     PERFORM 0800-INIT-REPORT   THRU 0800-EXIT.
024800*    PRIME THE FIRST RECORD BEFORE THE LOOP SO THE LOOP BODY
024900*    NEVER HAS TO TEST FOR EOF ON ENTRY.
025000     PERFORM 1050-READ-CAR      THRU 1050-EXIT.
025100     PERFORM 1000-LIST-AVAILABLE THRU 1000-EXIT
025200         UNTIL CAR-EOF.
025300*    IF THE FLEET HAD NO AVAILABLE CARS AT ALL, DROP A MESSAGE
025400*    LINE RATHER THAN LEAVE A BLANK REPORT - CR 1223.
025500     IF NOT ANY-CARS-PRINTED
025600        MOVE 'NO CARS CURRENTLY AVAILABLE' TO RPT-M-TEXT
025700        WRITE PRINT-REC FROM RPT-MESSAGE-LINE
025800            AFTER ADVANCING 1.
025900     PERFORM 9000-FECHA-ARQUIVOS THRU 9000-EXIT.
026000     GOBACK.
026100
026200*    OPEN THE MASTER READ-ONLY AND THE REPORT FRESH FOR OUTPUT.
026300 0700-OPEN-FILES.
026400*    CARMAST OPENED INPUT ONLY - THIS PROGRAM NEVER WRITES BACK
026500*    TO THE FLEET MASTER.
026600     OPEN INPUT  CAR-MASTER-FILE.
026700*    RPTFILE OPENED OUTPUT - A FRESH LISTING EVERY RUN.
026800     OPEN OUTPUT PRINT-FILE.
026900 0700-EXIT.
027000     EXIT.
027100
027200*    PRINT THE PAGE-1 HEADING - SINGLE-PAGE DESIGN, SAME AS
027300*    RELCAR.
027400 0800-INIT-REPORT.
027500*    REFORMAT THE ACCEPTED RUN DATE INTO THE HEADING FIELDS.
027600     MOVE WS-RUN-YY TO RPT-H1-YY.
027700     MOVE WS-RUN-MM TO RPT-H1-MM.
027800     MOVE WS-RUN-DD TO RPT-H1-DD.
027900     ADD 1 TO WS-PAGE-COUNT.
028000     MOVE WS-PAGE-COUNT TO RPT-H1-PAGE.
028100*    ADVANCING PAGE FORCES TOP-OF-FORM ON THE FIRST WRITE.
028200     WRITE PRINT-REC FROM RPT-HEADING-1 AFTER ADVANCING PAGE.
028300     WRITE PRINT-REC FROM RPT-HEADING-2 AFTER ADVANCING 2.
028400     WRITE PRINT-REC FROM RPT-BLANK-LINE AFTER ADVANCING 1.
028500 0800-EXIT.
028600     EXIT.
028700
028800*    READ ONE FLEET MASTER RECORD.  RE-PERFORMED FROM THE
028900*    BOTTOM OF 1000-LIST-AVAILABLE TO DRIVE THE MAIN LOOP.
029000 1050-READ-CAR.
029100     READ CAR-MASTER-FILE INTO CAR-REC-FD
029200         AT END MOVE 'Y' TO WS-CAR-EOF-SW.
029300 1050-EXIT.
029400     EXIT.
029500
029600*****************************************************************
029700*    1000 - PRINT ONE CAR IF IT IS AVAILABLE.  UNAVAILABLE      *
029800*    CARS FALL STRAIGHT THROUGH TO THE NEXT READ WITH NO       *
029900*    ACTION - THIS IS THE ONLY DIFFERENCE FROM RELCAR'S LOOP.   *
030000*****************************************************************
030100 1000-LIST-AVAILABLE.
030200*    UNAVAILABLE CARS (R/N/M) FALL THROUGH THIS IF WITH NO
030300*    ACTION TAKEN AT ALL - THAT IS THE ENTIRE FILTER.
030400     IF FD-CAR-IS-AVAILABLE
030500*       A DAMAGED RATE IS SKIPPED, NOT ABENDED, SAME RULE AS
030600*       RELCAR - CR 1223.
030700        IF FD-CAR-RATE-X NOT NUMERIC
030800           DISPLAY 'RELCARD - BAD RATE ON CAR ' FD-CAR-ID
030900                    ' - ROW SKIPPED'
031000           ADD 1 TO WS-BAD-RATE-CNT
031100        ELSE
031200*          RESOLVE THE TYPE CODE TO TEXT BEFORE BUILDING THE
031300*          DETAIL LINE.
031400           PERFORM 2300-EDIT-TYPE THRU 2300-EXIT
031500*          BUILD THE DETAIL LINE, SAME FIELD ORDER AS
031600*          RPT-HEADING-2 ABOVE.
031700           MOVE FD-CAR-ID          TO RPT-D-ID
031800           MOVE FD-CAR-MODEL       TO RPT-D-MODEL
031900           MOVE WS-TYPE-DISPLAY    TO RPT-D-TYPE
032000           MOVE FD-CAR-RATE        TO RPT-D-RATE
032100           WRITE PRINT-REC FROM RPT-DETAIL-LINE
032200               AFTER ADVANCING 1
032300*          DEBUG TRACE - CONSOLE ONLY, OPERATOR-CONTROLLED.
032400           IF RERUN-FROM-SCRATCH
032500              DISPLAY WS-TRACE-LINE
032600           END-IF
032700           MOVE 'Y' TO WS-ANY-CARS-SW
032800           ADD 1 TO WS-CAR-COUNT.
032900*    READ THE NEXT MASTER RECORD REGARDLESS OF WHICH BRANCH
033000*    ABOVE WAS TAKEN.
033100     PERFORM 1050-READ-CAR THRU 1050-EXIT.
033200 1000-EXIT.
033300     EXIT.
033400
033500*****************************************************************
033600*    2300 - LOOK UP FD-CAR-TYPE IN WS-TT-ENTRY, SAME IDIOM AS   *
033700*    RELCAR'S 2300-EDIT-TYPE.  NO MATCH LEAVES WS-TYPE-DISPLAY  *
033800*    BLANK RATHER THAN ABENDING - SEARCH FALLS THROUGH WITH NO  *
033900*    WHEN SATISFIED.                                             *
034000*****************************************************************
034100 2300-EDIT-TYPE.
034200     MOVE SPACES TO WS-TYPE-DISPLAY.
034300     SET WS-TT-NDX TO 1.
034400     SEARCH WS-TT-ENTRY
034500         WHEN WS-TT-CODE (WS-TT-NDX) = FD-CAR-TYPE
034600            MOVE WS-TT-TEXT (WS-TT-NDX) TO WS-TYPE-DISPLAY.
034700 2300-EXIT.
034800     EXIT.
034900
035000*****************************************************************
035100*    9000 - CLOSE BOTH FILES AND RETURN TO THE OPERATING       *
035200*    SYSTEM.  CARMAST IS INPUT ONLY - NOTHING TO REWRITE HERE.  *
035300*    THE BAD-RATE COUNT, IF ANY, IS LOGGED TO THE CONSOLE SO    *
035400*    THE OPERATOR CAN CHECK THE JOB LOG BEFORE FILING THE       *
035500*    REPORT.                                                    *
035600*****************************************************************
035700 9000-FECHA-ARQUIVOS.
035800     IF WS-BAD-RATE-CNT > ZERO
035900        DISPLAY 'RELCARD - ' WS-BAD-RATE-CNT
036000                 ' CAR(S) SKIPPED FOR BAD RATE - CHECK LOG'.
036100     CLOSE CAR-MASTER-FILE
036200           PRINT-FILE.
036300 9000-EXIT.
036400     EXIT.
