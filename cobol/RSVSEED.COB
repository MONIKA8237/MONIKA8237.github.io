000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RSVSEED.
000300 AUTHOR.        T OKONKWO.
000400 INSTALLATION.  MIDSTATE FLEET RENTAL CO - DATA PROCESSING.
000500 DATE-WRITTEN.  11/02/88.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - FLEET OPERATIONS ONLY.
000800*****************************************************************
000900*  RSVSEED  -  MASTER FILE INITIALIZATION                       *
001000*                                                                *
001100*  PURPOSE:  BUILDS THE STARTING CAR MASTER AND USER MASTER      *
001200*            FOR A NEW REGION OR FOR RECOVERY FROM A LOST        *
001300*            VOLUME.  RUN ONCE, BEFORE THE FIRST RSVBATCH RUN    *
001400*            AGAINST A NEW SET OF MASTERS.  DESTROYS WHATEVER    *
001500*            IS ON THE OUTPUT FILES - OPERATOR MUST CONFIRM      *
001600*            THE JCL BEFORE SUBMITTING.                          *
001700*                                                                *
001800*  VER   DATE        BY    DESCRIPTION                          *
001900*  ---   --------    ----  -----------------------------------  *
002000*  1.0   11/02/88    TO    INITIAL RELEASE - 3 CARS, 1 CUST,    *
002100*                          1 ADMIN, HARD-CODED PER STD SETUP.   *
002200*  1.1   30/06/88    TO    MOVED CONSTANTS TO 01-LEVEL TABLE     *
002300*                          SO THEY PRINT ON THE RUN LOG.         *
002400*  1.2   19/02/91    RH    FIXED TRAILING FILLER NOT SPACE-      *
002500*                          FILLED ON CAR RECORDS - CR 1206.      *
002600*  1.3   30/11/98    MS    Y2K REVIEW - NO 2-DIGIT YEAR DATA     *
002700*                          FIELDS IN THIS PROGRAM.  CR 1340.     *
002800*  1.4   19/10/03    JP    SEED VALUES REVIEWED AGAINST THE      *
002900*                          CURRENT RATE SCHEDULE, NO RECORD      *
003000*                          LAYOUT CHANGE - CR 1502.              *
003100*****************************************************************
003200
003300*****************************************************************
003400*    ENVIRONMENT DIVISION - THIS PROGRAM WRITES, IT NEVER      *
003500*    READS, SO THERE IS NO EOF SWITCH TO DECLARE HERE.          *
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-4381.
004000 OBJECT-COMPUTER.  IBM-4381.
004100*    UPSI-0 GATES THE SEED-VALUE CONSOLE DUMP IN 0900 BELOW.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS RSV-DIGITS IS '0' THRU '9'
004500     UPSI-0 ON STATUS IS RERUN-FROM-SCRATCH
004600            OFF STATUS IS NORMAL-DAILY-RUN.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*    OUTPUT ONLY - REBUILT FROM SCRATCH EVERY TIME THIS
005100*    PROGRAM RUNS.
005200     SELECT CAR-MASTER-FILE   ASSIGN TO CARMAST
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS  IS STATUS-CARMAST.
005500
005600     SELECT USER-MASTER-FILE  ASSIGN TO USRMAST
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS STATUS-USRMAST.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300*****************************************************************
006400*    CAR-REC-FD - FLEET MASTER RECORD, 58 BYTES.  SAME LAYOUT  *
006500*    AS THE OTHER FIVE PROGRAMS IN THIS SUITE - KEPT IN STEP   *
006600*    BY HAND, NO COPY MEMBER IN THIS SHOP.                      *
006700*****************************************************************
006800 FD  CAR-MASTER-FILE
006900     LABEL RECORD IS STANDARD
007000     VALUE OF FILE-ID IS 'CARMAST.DAT'
007100     RECORD CONTAINS 58 CHARACTERS.
007200 01  CAR-REC-FD.
007300     05  FD-CAR-ID           PIC X(10).
007400     05  FD-CAR-MODEL        PIC X(15).
007500     05  FD-CAR-BRAND        PIC X(15).
007600*    ZONED, NOT PACKED - THIS SHOP DOES NOT PACK MONEY.
007700     05  FD-CAR-RATE         PIC 9(05)V99.
007800*    'A' AVAILABLE OR 'R' RENTED - ALL SEED CARS START 'A'.
007900     05  FD-CAR-STATUS       PIC X(01).
008000*    'S' SEDAN / 'U' SUV / 'T' TRUCK.
008100     05  FD-CAR-TYPE         PIC X(01).
008200     05  FILLER              PIC X(09).
008300
008400*****************************************************************
008500*    USER-REC-FD - CUSTOMER/ADMIN MASTER RECORD, 100 BYTES.    *
008600*****************************************************************
008700 FD  USER-MASTER-FILE
008800     LABEL RECORD IS STANDARD
008900     VALUE OF FILE-ID IS 'USRMAST.DAT'
009000     RECORD CONTAINS 100 CHARACTERS.
009100 01  USER-REC-FD.
009200     05  FD-USER-ID          PIC X(10).
009300*    'C' CUSTOMER OR 'A' ADMIN.
009400     05  FD-USER-TYPE        PIC X(01).
009500     05  FD-USER-NAME        PIC X(25).
009600     05  FD-USER-EMAIL       PIC X(30).
009700     05  FD-USER-PHONE       PIC X(14).
009800*    BLANK ON THE SEED ADMIN RECORD - ADMINS DO NOT RENT CARS.
009900     05  FD-USER-LICENSE-NO  PIC X(10).
010000*    BLANK ON THE SEED CUSTOMER RECORD - ONLY ADMINS CARRY A
010100*    CODE HERE.
010200     05  FD-USER-ADMIN-CODE  PIC X(10).
010300
010400 WORKING-STORAGE SECTION.
010500*    I/O STATUS RETURN CODES FOR THE TWO OUTPUT FILES.
010600 01  WS-FILE-STATUSES.
010700     05  STATUS-CARMAST      PIC X(02) VALUE SPACES.
010800     05  STATUS-USRMAST      PIC X(02) VALUE SPACES.
010900     05  FILLER              PIC X(02) VALUE SPACES.
011000
011100*    TABLE SUBSCRIPTS - COMP, PURE COUNTERS.
011200 01  WS-SUBS.
011300     05  WS-CAR-SUB          PIC 9(02) COMP VALUE ZERO.
011400     05  WS-USER-SUB         PIC 9(02) COMP VALUE ZERO.
011500     05  FILLER              PIC X(01) VALUE SPACE.
011600
011700*****************************************************************
011800*    STANDARD STARTING FLEET - 3 CARS.  RATE CARRIED AS A       *
011900*    REDEFINITION SO A CHANGE TO THE STANDARD RATE TABLE NEVER  *
012000*    TOUCHES PROCEDURE DIVISION CODE - CR 1206.                 *
012100*****************************************************************
012200 01  WS-SEED-CAR-TABLE.
012300     05  FILLER PIC X(44) VALUE
012400         'car1      Camry          Toyota         '.
012500     05  FILLER PIC X(05) VALUE '02500'.
012600     05  FILLER PIC X(02) VALUE 'AS'.
012700     05  FILLER PIC X(44) VALUE
012800         'car2      CR-V           Honda          '.
012900     05  FILLER PIC X(05) VALUE '03500'.
013000     05  FILLER PIC X(02) VALUE 'AU'.
013100     05  FILLER PIC X(44) VALUE
013200         'car3      F-150          Ford           '.
013300     05  FILLER PIC X(05) VALUE '04500'.
013400     05  FILLER PIC X(02) VALUE 'AT'.
013500 01  WS-SEED-CAR-R REDEFINES WS-SEED-CAR-TABLE.
013600     05  WS-SEED-CAR-ENTRY OCCURS 3 TIMES
013700                           INDEXED BY WS-SEED-CAR-NDX.
013800         10  WS-SC-ID          PIC X(10).
013900         10  WS-SC-MODEL       PIC X(15).
014000         10  WS-SC-BRAND       PIC X(15).
014100         10  FILLER            PIC X(04).
014200         10  WS-SC-RATE        PIC 9(03)V99.
014300         10  WS-SC-STATUS      PIC X(01).
014400         10  WS-SC-TYPE        PIC X(01).
014500
014600*****************************************************************
014700*    STANDARD STARTING USERS - ONE CUSTOMER, ONE ADMIN.          *
014800*****************************************************************
014900 01  WS-SEED-CUSTOMER.
015000     05  WS-CUST-ID          PIC X(10) VALUE 'customer1 '.
015100     05  WS-CUST-TYPE        PIC X(01) VALUE 'C'.
015200     05  WS-CUST-NAME        PIC X(25) VALUE 'John Doe'.
015300     05  WS-CUST-EMAIL       PIC X(30) VALUE
015400         'john@example.com'.
015500     05  WS-CUST-PHONE       PIC X(14) VALUE '123-456-7890'.
015600     05  WS-CUST-LICENSE     PIC X(10) VALUE 'DL123456'.
015700     05  WS-CUST-ADMINCD     PIC X(10) VALUE SPACES.
015800
015900 01  WS-SEED-ADMIN.
016000     05  WS-ADM-ID           PIC X(10) VALUE 'Admin1    '.
016100     05  WS-ADM-TYPE         PIC X(01) VALUE 'A'.
016200     05  WS-ADM-NAME         PIC X(25) VALUE 'Admin User'.
016300     05  WS-ADM-EMAIL        PIC X(30) VALUE
016400         'admin@example.com'.
016500     05  WS-ADM-PHONE        PIC X(14) VALUE '098-765-4321'.
016600     05  WS-ADM-LICENSE      PIC X(10) VALUE SPACES.
016700     05  WS-ADM-ADMINCD      PIC X(10) VALUE 'ADMIN123'.
016800
016900*    WS-SEED-CUSTOMER/WS-SEED-ADMIN CARRY NO TRAILING FILLER -
017000*    THEY MIRROR USER-REC-FD BYTE FOR BYTE (100 BYTES, SPEC
017100*    LAYOUT) SO THE SEED WRITE IS A STRAIGHT MOVE, NO SPARE
017200*    BYTES TO PAD.  REDEFINED BELOW SO 0900-DUMP-SEED-LOG CAN
017300*    ECHO EACH SEED RECORD TO THE CONSOLE AS ONE UNBROKEN LINE
017400*    WHEN THE OPERATOR IS RUNNING WITH UPSI-0 ON - SEE 0900
017500*    AND ITS CALL FROM 0000-MAIN-CONTROL BELOW.
017600 01  WS-SEED-CUSTOMER-R REDEFINES WS-SEED-CUSTOMER
017700                        PIC X(100).
017800 01  WS-SEED-ADMIN-R    REDEFINES WS-SEED-ADMIN
017900                        PIC X(100).
018000
018100*****************************************************************
018200*    PROCEDURE DIVISION.                                        *
018300*****************************************************************
018400 PROCEDURE DIVISION.
018500
018600*****************************************************************
018700*    0000-MAIN-CONTROL - OPEN BOTH MASTERS FOR OUTPUT (WHICH   *
018800*    DESTROYS ANYTHING ALREADY ON THEM), WRITE THE STANDARD    *
018900*    STARTING FLEET AND USERS, DUMP THE SEED VALUES TO THE     *
019000*    CONSOLE IF THE OPERATOR ASKED FOR A DEBUG RUN, CLOSE.     *
019100*****************************************************************
019200 0000-MAIN-CONTROL.
019300     PERFORM 0700-OPEN-FILES        THRU 0700-EXIT.
019400     PERFORM 1000-WRITE-CARS        THRU 1000-EXIT.
019500     PERFORM 2000-WRITE-USERS       THRU 2000-EXIT.
019600*    UPSI-0 ON AT JCL TIME GETS THE OPERATOR AN ECHO OF WHAT
019700*    WAS WRITTEN TO THE USER MASTER, WITHOUT HAVING TO BROWSE
019800*    THE FLAT FILE AFTERWARD - CR 1206 FOLLOW-UP.
019900     IF RERUN-FROM-SCRATCH
020000        PERFORM 0900-DUMP-SEED-LOG  THRU 0900-EXIT.
020100     PERFORM 9000-FECHA-ARQUIVOS    THRU 9000-EXIT.
020200     GOBACK.
020300
020400*    OPEN BOTH MASTERS FOR OUTPUT.  THIS IS A DESTRUCTIVE OPEN -
020500*    ANY EXISTING CARMAST/USRMAST CONTENT IS LOST, WHICH IS THE
020600*    WHOLE POINT OF A RE-SEED RUN.  A BAD OPEN STATUS IS
020700*    DISPLAYED BUT DOES NOT HALT THE RUN - THE SUBSEQUENT
020800*    WRITES WILL FAIL AND SHOW UP IN THE JOB LOG REGARDLESS.
020900 0700-OPEN-FILES.
021000     OPEN OUTPUT CAR-MASTER-FILE
021100                 USER-MASTER-FILE.
021200     IF STATUS-CARMAST NOT = '00'
021300        DISPLAY 'RSVSEED - CARMAST OPEN FAILED, STATUS '
021400                 STATUS-CARMAST.
021500     IF STATUS-USRMAST NOT = '00'
021600        DISPLAY 'RSVSEED - USRMAST OPEN FAILED, STATUS '
021700                 STATUS-USRMAST.
021800 0700-EXIT.
021900     EXIT.
022000
022100*****************************************************************
022200*    1000 - WRITE THE THREE STANDARD FLEET CARS                 *
022300*****************************************************************
022400*    DRIVES 1010 THREE TIMES, ONCE PER STANDARD CAR IN
022500*    WS-SEED-CAR-TABLE.
022600 1000-WRITE-CARS.
022700     PERFORM 1010-WRITE-ONE-CAR
022800         VARYING WS-CAR-SUB FROM 1 BY 1
022900         UNTIL WS-CAR-SUB > 3.
023000 1000-EXIT.
023100     EXIT.
023200
023300*    BUILD ONE CAR-REC-FD FROM THE SEED TABLE ENTRY AT
023400*    WS-CAR-SUB AND WRITE IT.  MOVE SPACES FIRST SO THE
023500*    TRAILING FILLER IS BLANK-FILLED, NOT LEFT-OVER GARBAGE -
023600*    THE BUG FIXED UNDER CR 1206.
023700 1010-WRITE-ONE-CAR.
023800     MOVE SPACES               TO CAR-REC-FD.
023900     MOVE WS-SC-ID (WS-CAR-SUB)     TO FD-CAR-ID.
024000     MOVE WS-SC-MODEL (WS-CAR-SUB)  TO FD-CAR-MODEL.
024100     MOVE WS-SC-BRAND (WS-CAR-SUB)  TO FD-CAR-BRAND.
024200     MOVE WS-SC-RATE (WS-CAR-SUB)   TO FD-CAR-RATE.
024300     MOVE WS-SC-STATUS (WS-CAR-SUB) TO FD-CAR-STATUS.
024400     MOVE WS-SC-TYPE (WS-CAR-SUB)   TO FD-CAR-TYPE.
024500     WRITE CAR-REC-FD.
024600
024700*****************************************************************
024800*    2000 - WRITE THE STANDARD CUSTOMER AND ADMIN                *
024900*    NO TABLE/PERFORM HERE - ONLY TWO RECORDS, WRITTEN INLINE   *
025000*    RATHER THAN BUILDING A TWO-ENTRY TABLE FOR THEM.            *
025100*****************************************************************
025200 2000-WRITE-USERS.
025300*    THE STANDARD CUSTOMER RECORD.
025400     MOVE SPACES          TO USER-REC-FD.
025500     MOVE WS-CUST-ID      TO FD-USER-ID.
025600     MOVE WS-CUST-TYPE    TO FD-USER-TYPE.
025700     MOVE WS-CUST-NAME    TO FD-USER-NAME.
025800     MOVE WS-CUST-EMAIL   TO FD-USER-EMAIL.
025900     MOVE WS-CUST-PHONE   TO FD-USER-PHONE.
026000     MOVE WS-CUST-LICENSE TO FD-USER-LICENSE-NO.
026100     MOVE WS-CUST-ADMINCD TO FD-USER-ADMIN-CODE.
026200     WRITE USER-REC-FD.
026300
026400*    THE STANDARD ADMIN RECORD.
026500     MOVE SPACES          TO USER-REC-FD.
026600     MOVE WS-ADM-ID       TO FD-USER-ID.
026700     MOVE WS-ADM-TYPE     TO FD-USER-TYPE.
026800     MOVE WS-ADM-NAME     TO FD-USER-NAME.
026900     MOVE WS-ADM-EMAIL    TO FD-USER-EMAIL.
027000     MOVE WS-ADM-PHONE    TO FD-USER-PHONE.
027100     MOVE WS-ADM-LICENSE  TO FD-USER-LICENSE-NO.
027200     MOVE WS-ADM-ADMINCD  TO FD-USER-ADMIN-CODE.
027300     WRITE USER-REC-FD.
027400 2000-EXIT.
027500     EXIT.
027600
027700*****************************************************************
027800*    0900 - DEBUG DUMP OF THE SEED VALUES, VIA THE X(100)       *
027900*    REDEFINES DECLARED ABOVE.  ONLY PERFORMED WHEN THE          *
028000*    OPERATOR SET UPSI-0 ON AT JCL TIME - A NORMAL DAILY SEED    *
028100*    RUN NEVER TOUCHES THIS PARAGRAPH.                           *
028200*****************************************************************
028300 0900-DUMP-SEED-LOG.
028400     DISPLAY 'RSVSEED - CUSTOMER SEED: ' WS-SEED-CUSTOMER-R.
028500     DISPLAY 'RSVSEED - ADMIN    SEED: ' WS-SEED-ADMIN-R.
028600 0900-EXIT.
028700     EXIT.
028800
028900*    END OF RUN - CLOSE BOTH MASTERS.
029000 9000-FECHA-ARQUIVOS.
029100     CLOSE CAR-MASTER-FILE
029200           USER-MASTER-FILE.
029300 9000-EXIT.
029400     EXIT.
