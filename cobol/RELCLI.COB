000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RELCLI.
000300 AUTHOR.        M SANTOS.
000400 INSTALLATION.  MIDSTATE FLEET RENTAL CO - DATA PROCESSING.
000500 DATE-WRITTEN.  17/07/92.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - FLEET OPERATIONS ONLY.
000800*****************************************************************
000900*  RELCLI  -  RESERVATION LISTING - ONE CUSTOMER                 *
001000*                                                                *
001100*  PURPOSE:  PRINTS ONE LINE PER RESERVATION BELONGING TO THE    *
001200*            CUSTOMER ID SUPPLIED ON THE ONE-CARD CLIPARM        *
001300*            FILE.  USED WHEN A CUSTOMER CALLS IN ASKING WHAT    *
001400*            THEY HAVE ON THE BOOKS.                             *
001500*                                                                *
001600*  THE PARAMETER CARD PATTERN (ONE 80-COLUMN LINE SEQUENTIAL     *
001700*  FILE, COLUMN 1-10 THE KEY VALUE, REST UNUSED) IS THE SAME     *
001800*  ONE THIS SHOP USES FOR EVERY SINGLE-CUSTOMER OR SINGLE-CAR    *
001900*  INQUIRY JOB - COPY IT WHEN A SIMILAR ONE-KEY REPORT IS        *
002000*  REQUESTED RATHER THAN INVENTING A NEW CARD LAYOUT.            *
002100*                                                                *
002200*  VER   DATE        BY    DESCRIPTION                          *
002300*  ---   --------    ----  -----------------------------------  *
002400*  1.0   17/07/92    MS    INITIAL RELEASE.                     *
002500*  1.1   14/05/99    MS    Y2K CENTURY-ROLLOVER TEST RERUN,      *
002600*                          NO FINDINGS - CR 1340A.               *
002700*  1.2   19/10/03    JP    "NO RESERVATIONS" CASE DID NOT        *
002800*                          DISTINGUISH UNKNOWN CUSTOMER FROM     *
002900*                          A CUSTOMER WITH ZERO BOOKINGS -       *
003000*                          BOTH NOW PRINT THE SAME LINE PER      *
003100*                          SPEC CLARIFICATION - CR 1502.         *
003200*  1.3   02/02/04    TO    DETAIL LINE WAS PRINTING THE RAW      *
003300*                          CAR ID INSTEAD OF THE CAR MODEL -     *
003400*                          CARMAST NOW OPENED AND LOADED TO A    *
003500*                          TABLE, JOINED THE SAME WAY RELRSV     *
003600*                          JOINS CUSTOMER NAME - CR 1502B.       *
003700*****************************************************************
003800
003900*****************************************************************
004000*    ENVIRONMENT DIVISION - STANDARD FLEET-OPS BATCH ENTRY.      *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-4381.
004500 OBJECT-COMPUTER.  IBM-4381.
004600*    UPSI-0 DRIVES THE DEBUG TRACE DUMP IN 1000-LIST-CUST-RSV -
004700*    SEE WS-TRACE-LINE BELOW.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS RSV-DIGITS IS '0' THRU '9'
005100     UPSI-0 ON STATUS IS RERUN-FROM-SCRATCH
005200            OFF STATUS IS NORMAL-DAILY-RUN.
005300
005400*****************************************************************
005500*    FILE-CONTROL - ONE PARAMETER CARD, TWO INPUT MASTERS, ONE  *
005600*    OUTPUT REPORT.                                              *
005700*****************************************************************
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*    CLIPARM - THE ONE-CARD JOB PARAMETER FILE CARRYING THE
006100*    CUSTOMER ID TO REPORT ON.
006200     SELECT CLI-PARM-FILE     ASSIGN TO CLIPARM
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS  IS STATUS-CLIPARM.
006500
006600*    CARMAST - LOADED WHOLE INTO WS-CAR-TABLE SO EACH
006700*    RESERVATION'S CAR ID CAN BE RESOLVED TO A MODEL NAME.
006800     SELECT CAR-MASTER-FILE   ASSIGN TO CARMAST
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS  IS STATUS-CARMAST.
007100
007200*    RSVFILE - THE RESERVATION MASTER, READ SEQUENTIALLY AND
007300*    FILTERED TO THE ONE CUSTOMER FROM CLIPARM.
007400     SELECT RSV-MASTER-FILE   ASSIGN TO RSVFILE
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS  IS STATUS-RSVFILE.
007700
007800*    RPTFILE - THIS JOB'S PRINT STREAM.
007900     SELECT PRINT-FILE        ASSIGN TO RPTFILE
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS  IS STATUS-RPTFILE.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600*****************************************************************
008700*    CAR-REC-FD - FLEET MASTER RECORD, 58 BYTES.  BYTE FOR BYTE *
008800*    IDENTICAL TO THE OTHER FIVE PROGRAMS' COPY OF THIS LAYOUT   *
008900*    - NO COPY MEMBER IN THIS SHOP, KEPT IN STEP BY HAND.  ONLY  *
009000*    FD-CAR-ID AND FD-CAR-MODEL ARE ACTUALLY USED HERE.          *
009100*****************************************************************
009200 FD  CAR-MASTER-FILE
009300     LABEL RECORD IS STANDARD
009400     VALUE OF FILE-ID IS 'CARMAST.DAT'
009500     RECORD CONTAINS 58 CHARACTERS.
009600 01  CAR-REC-FD.
009700     05  FD-CAR-ID           PIC X(10).
009800     05  FD-CAR-MODEL        PIC X(15).
009900*    NOT REFERENCED IN THIS PROGRAM - CARRIED ONLY BECAUSE THE
010000*    RECORD LAYOUT MUST STAY BYTE FOR BYTE ACROSS ALL SIX
010100*    PROGRAMS.
010200     05  FD-CAR-BRAND        PIC X(15).
010300     05  FD-CAR-RATE         PIC 9(05)V99.
010400     05  FD-CAR-STATUS       PIC X(01).
010500     05  FD-CAR-TYPE         PIC X(01).
010600     05  FD-CAR-FILLER       PIC X(09).
010700
010800*    ONE-CARD CONTROL FILE, FULL 80-COLUMN CARD IMAGE - COLUMN
010900*    1-10 IS THE CUSTOMER ID TO REPORT ON, REST OF THE CARD IS
011000*    UNUSED.  BUILT BY THE OPERATOR (OR THE ONLINE FRONT END,
011100*    WHEN THIS SHOP GETS ONE) BEFORE SUBMITTING THE JOB.
011200 FD  CLI-PARM-FILE
011300     LABEL RECORD IS OMITTED
011400     RECORD CONTAINS 80 CHARACTERS.
011500 01  CLI-PARM-REC.
011600*    THE ONLY FIELD ON THE CARD - MOVED TO WS-CUST-ID BY
011700*    0710-READ-PARM-CARD BELOW.
011800     05  PARM-CUST-ID        PIC X(10).
011900*    REST OF THE 80-COLUMN CARD IMAGE, UNUSED.
012000     05  FILLER              PIC X(70).
012100
012200*****************************************************************
012300*    RSV-REC-FD - RESERVATION MASTER RECORD, 80 BYTES.  SAME    *
012400*    LAYOUT AS RELRSV/RSVBATCH READ.                             *
012500*****************************************************************
012600 FD  RSV-MASTER-FILE
012700     LABEL RECORD IS STANDARD
012800     VALUE OF FILE-ID IS 'RSVFILE.DAT'
012900     RECORD CONTAINS 80 CHARACTERS.
013000 01  RSV-REC-FD.
013100*    UNIQUE RESERVATION IDENTIFIER.
013200     05  FD-RSV-ID           PIC X(10).
013300*    KEY INTO WS-CAR-TABLE - RESOLVED TO A MODEL NAME BY
013400*    1020-FIND-CAR BELOW.
013500     05  FD-RSV-CAR-ID       PIC X(10).
013600*    FILTER KEY - MATCHED AGAINST WS-CUST-ID FROM CLIPARM.
013700     05  FD-RSV-CUST-ID      PIC X(10).
013800*    RENTAL PERIOD START, STORED AS SUPPLIED, NOT DATE-EDITED.
013900     05  FD-RSV-START        PIC X(16).
014000*    RENTAL PERIOD END, SAME FORMAT AS START.
014100     05  FD-RSV-END          PIC X(16).
014200*    ONE-CHAR STATUS CODE - P/C/X, SEE WS-STATUS-TEXT-TABLE.
014300     05  FD-RSV-STATUS       PIC X(01).
014400*    TOTAL RENTAL COST, ZONED DISPLAY.
014500     05  FD-RSV-TOTAL-COST   PIC 9(07)V99.
014600*    RESERVED, UNUSED.
014700     05  FILLER              PIC X(08).
014800*    RAW CHARACTER VIEW OF THE COST FIELD - SAME MIS-KEYED-
014900*    DATA GUARD AS RELRSV, CR 1223.
015000 01  FD-RSV-COST-X REDEFINES FD-RSV-TOTAL-COST PIC X(09).
015100
015200*****************************************************************
015300*    PRINT-FILE - STANDARD 132-COLUMN LINE PRINTER IMAGE.        *
015400*****************************************************************
015500 FD  PRINT-FILE
015600     LABEL RECORD IS OMITTED
015700     RECORD CONTAINS 132 CHARACTERS.
015800 01  PRINT-REC.
015900     05  PRINT-REC-DATA      PIC X(131).
016000     05  FILLER              PIC X(01).
016100
016200 WORKING-STORAGE SECTION.
016300*    I/O STATUS RETURN CODES FOR ALL FOUR FILES.
016400 01  WS-FILE-STATUSES.
016500     05  STATUS-CARMAST      PIC X(02) VALUE SPACES.
016600     05  STATUS-CLIPARM      PIC X(02) VALUE SPACES.
016700     05  STATUS-RSVFILE      PIC X(02) VALUE SPACES.
016800     05  STATUS-RPTFILE      PIC X(02) VALUE SPACES.
016900     05  FILLER              PIC X(02) VALUE SPACES.
017000
017100*    RUN CONTROL SWITCHES.
017200 01  WS-SWITCHES.
017300*    SET 'Y' BY THE AT END CLAUSE ON THE RSVFILE READ, OR BY
017400*    0710-READ-PARM-CARD IF THE PARAMETER CARD IS MISSING.
017500     05  WS-RSV-EOF-SW       PIC X(01) VALUE 'N'.
017600         88  RSV-EOF                    VALUE 'Y'.
017700*    SET 'Y' THE FIRST TIME A MATCHING RESERVATION IS PRINTED.
017800     05  WS-ANY-RSV-SW       PIC X(01) VALUE 'N'.
017900         88  ANY-RSV-PRINTED             VALUE 'Y'.
018000*    SET 'Y' BY 1020-FIND-CAR WHEN THE TABLE SEARCH MATCHES -
018100*    ALSO DOUBLES AS THE PERFORM VARYING'S EARLY-EXIT TEST.
018200     05  WS-CAR-FOUND-SW     PIC X(01) VALUE 'N'.
018300         88  CAR-WAS-FOUND               VALUE 'Y'.
018400     05  FILLER              PIC X(01) VALUE SPACE.
018500
018600*    CONTROL COUNTERS FOR THE IN-MEMORY CAR TABLE BELOW.
018700 01  WS-CAR-TABLE-CTL.
018800     05  WS-CAR-COUNT        PIC 9(05) COMP VALUE ZERO.
018900     05  WS-CAR-SUB          PIC 9(05) COMP VALUE ZERO.
019000     05  FILLER              PIC X(01) VALUE SPACE.
019100*    THE ENTIRE FLEET MASTER, LOADED ONCE BY 0750-LOAD-CAR-
019200*    TABLE.  500 ENTRIES IS COMFORTABLY ABOVE THE FLEET SIZE
019300*    THIS SHOP EXPECTS TO EVER CARRY - SEE RELRSV FOR THE SAME
019400*    SIZING NOTE ON ITS OWN COPY OF THIS TABLE.
019500 01  WS-CAR-TABLE.
019600     05  WS-CAR-ENTRY OCCURS 500 TIMES.
019700         10  WS-CAR-ID           PIC X(10).
019800         10  WS-CAR-MODEL        PIC X(15).
019900         10  FILLER              PIC X(23).
020000
020100*    RESOLVED CUSTOMER ID FROM THE PARAMETER CARD.
020200 77  WS-CUST-ID              PIC X(10) VALUE SPACES.
020300*    CAR MODEL TEXT RESOLVED BY 1020-FIND-CAR FOR THE CURRENT
020400*    RESERVATION.
020500 77  WS-CAR-MODEL-DISP       PIC X(15) VALUE SPACES.
020600*    RUN TOTALS - COMP, PURE COUNTERS.
020700 77  WS-RSV-COUNT            PIC 9(07) COMP VALUE ZERO.
020800 77  WS-BAD-COST-CNT         PIC 9(05) COMP VALUE ZERO.
020900 77  WS-PAGE-COUNT           PIC 9(05) COMP VALUE ZERO.
021000*    RUN DATE, DISPLAY ONLY.
021100 01  WS-RUN-DATE.
021200     05  WS-RUN-YY           PIC 9(02).
021300     05  WS-RUN-MM           PIC 9(02).
021400     05  WS-RUN-DD           PIC 9(02).
021500     05  FILLER              PIC X(01) VALUE SPACE.
021600
021700*    STATUS-CODE-TO-TEXT TABLE, SAME IDIOM AS RELCAR/RELRSV -
021800*    EACH FILLER PAIRS A ONE-CHAR CODE WITH A NINE-CHAR TEXT,
021900*    THE REDEFINES BELOW SLICES IT INTO A SEARCHABLE TABLE.
022000 01  WS-STATUS-TEXT-TABLE.
022100     05  FILLER PIC X(10) VALUE 'PPENDING  '.
022200     05  FILLER PIC X(10) VALUE 'CCONFIRMED'.
022300     05  FILLER PIC X(10) VALUE 'XCANCELLED'.
022400 01  WS-STATUS-TEXT-R REDEFINES WS-STATUS-TEXT-TABLE.
022500     05  WS-ST-ENTRY OCCURS 3 TIMES INDEXED BY WS-ST-NDX.
022600         10  WS-ST-CODE       PIC X(01).
022700         10  WS-ST-TEXT       PIC X(09).
022800*    EDITED STATUS TEXT FOR THE CURRENT RESERVATION, FILLED BY
022900*    2200-EDIT-STATUS.
023000 77  WS-STATUS-DISPLAY        PIC X(09) VALUE SPACES.
023100
023200 01  RPT-HEADING-1.
023300*    LITERAL FOLLOWED BY THE CUSTOMER ID FROM CLIPARM.
023400     05  FILLER              PIC X(30) VALUE
023500         'RESERVATION LISTING FOR '.
023600     05  RPT-H1-CUST         PIC X(10).
023700     05  FILLER              PIC X(02) VALUE SPACES.
023800*    "RUN ID:" FOLLOWED BY THE MM/DD/YY RUN DATE.
023900     05  FILLER              PIC X(07) VALUE 'RUN ID:'.
024000     05  RPT-H1-MM           PIC 99.
024100     05  FILLER              PIC X(01) VALUE '/'.
024200     05  RPT-H1-DD           PIC 99.
024300     05  FILLER              PIC X(01) VALUE '/'.
024400     05  RPT-H1-YY           PIC 99.
024500     05  FILLER              PIC X(01) VALUE SPACE.
024600*    PAGE NUMBER, ZERO-SUPPRESSED.
024700     05  FILLER              PIC X(05) VALUE 'PAGE '.
024800     05  RPT-H1-PAGE         PIC ZZZZ9.
024900*    PAD OUT TO THE FULL 132-BYTE PRINT LINE.
025000     05  FILLER              PIC X(58) VALUE SPACES.
025100
025200*    COLUMN HEADINGS - ORDER MATCHES RPT-DETAIL-LINE BELOW.
025300 01  RPT-HEADING-2.
025400     05  FILLER              PIC X(10) VALUE 'RSV ID'.
025500     05  FILLER              PIC X(02) VALUE SPACES.
025600     05  FILLER              PIC X(15) VALUE 'CAR MODEL'.
025700     05  FILLER              PIC X(02) VALUE SPACES.
025800     05  FILLER              PIC X(16) VALUE 'START'.
025900     05  FILLER              PIC X(02) VALUE SPACES.
026000     05  FILLER              PIC X(16) VALUE 'END'.
026100     05  FILLER              PIC X(02) VALUE SPACES.
026200     05  FILLER              PIC X(09) VALUE 'STATUS'.
026300     05  FILLER              PIC X(02) VALUE SPACES.
026400     05  FILLER              PIC X(12) VALUE 'TOTAL COST'.
026500*    PAD OUT TO THE FULL 132-BYTE PRINT LINE.
026600     05  FILLER              PIC X(34) VALUE SPACES.
026700
026800*    ONE LINE PER MATCHING RESERVATION.
026900 01  RPT-DETAIL-LINE.
027000     05  RPT-D-ID            PIC X(10).
027100     05  FILLER              PIC X(02) VALUE SPACES.
027200*    LOADED FROM WS-CAR-MODEL-DISP AFTER 1020-FIND-CAR RUNS -
027300*    NOT CARRIED STRAIGHT ACROSS FROM THE RESERVATION RECORD,
027400*    WHICH ONLY HOLDS THE CAR ID (FD-RSV-CAR-ID) - CR 1502B.
027500     05  RPT-D-CAR-MODEL     PIC X(15).
027600     05  FILLER              PIC X(02) VALUE SPACES.
027700     05  RPT-D-START         PIC X(16).
027800     05  FILLER              PIC X(02) VALUE SPACES.
027900     05  RPT-D-END           PIC X(16).
028000     05  FILLER              PIC X(02) VALUE SPACES.
028100     05  RPT-D-STATUS        PIC X(09).
028200     05  FILLER              PIC X(02) VALUE SPACES.
028300*    NUMERIC-EDITED, ZERO SUPPRESSED WITH COMMAS - ROOM FOR A
028400*    COST UP TO 9,999,999.99.
028500     05  RPT-D-COST          PIC ZZ,ZZZ,ZZ9.99.
028600*    PAD OUT TO THE FULL 132-BYTE PRINT LINE.
028700     05  FILLER              PIC X(33) VALUE SPACES.
028800*    ONE-FIELD TRACE VIEW, DISPLAYED ONLY WHEN THE OPERATOR
028900*    SETS UPSI-0 ON AT JCL TIME FOR A DEBUG RUN.
029000 01  WS-TRACE-LINE REDEFINES RPT-DETAIL-LINE PIC X(63).
029100
029200 01  RPT-MESSAGE-LINE.
029300     05  RPT-M-TEXT          PIC X(40).
029400     05  FILLER              PIC X(92) VALUE SPACES.
029500
029600 01  RPT-BLANK-LINE.
029700     05  FILLER              PIC X(132) VALUE SPACES.
029800
029900 PROCEDURE DIVISION.
030000
030100*****************************************************************
030200*    0000 - MAIN CONTROL.  READ THE PARAMETER CARD AND LOAD THE *
030300*    CAR TABLE BEFORE OPENING THE REPORT, THEN THE SAME READ-   *
030400*    AHEAD LOOP SHAPE AS THE OTHER LISTING PROGRAMS.             *
030500*****************************************************************
030600 0000-MAIN-CONTROL.
030700     ACCEPT WS-RUN-DATE FROM DATE.
030800     PERFORM 0700-OPEN-FILES     THRU 0700-EXIT.
030900     PERFORM 0710-READ-PARM-CARD THRU 0710-EXIT.
031000     PERFORM 0750-LOAD-CAR-TABLE THRU 0750-EXIT.
031100     PERFORM 0800-INIT-REPORT    THRU 0800-EXIT.
031200     PERFORM 1050-READ-RSV       THRU 1050-EXIT.
031300     PERFORM 1000-LIST-CUST-RSV  THRU 1000-EXIT
031400         UNTIL RSV-EOF.
031500*    NO MATCHING RESERVATION FOUND (UNKNOWN CUSTOMER OR ZERO
031600*    BOOKINGS) PRINTS THE SAME MESSAGE EITHER WAY - CR 1502.
031700     IF NOT ANY-RSV-PRINTED
031800        MOVE 'NO RESERVATIONS IN THE SYSTEM' TO RPT-M-TEXT
031900        WRITE PRINT-REC FROM RPT-MESSAGE-LINE
032000            AFTER ADVANCING 1.
032100     PERFORM 9000-FECHA-ARQUIVOS THRU 9000-EXIT.
032200     GOBACK.
032300
032400*    OPEN ALL THREE INPUT FILES AND THE REPORT FOR OUTPUT.
032500 0700-OPEN-FILES.
032600     OPEN INPUT  CLI-PARM-FILE
032700                 CAR-MASTER-FILE
032800                 RSV-MASTER-FILE.
032900     OPEN OUTPUT PRINT-FILE.
033000 0700-EXIT.
033100     EXIT.
033200
033300*****************************************************************
033400*    0750 - LOAD THE ENTIRE FLEET MASTER INTO WS-CAR-TABLE.     *
033500*    DONE ONCE, BEFORE THE RESERVATION LOOP, SO EACH             *
033600*    RESERVATION'S CAR MODEL LOOKUP IS AN IN-MEMORY SEARCH       *
033700*    RATHER THAN A RE-READ OF CARMAST - CR 1502B.                *
033800*****************************************************************
033900 0750-LOAD-CAR-TABLE.
034000     MOVE ZERO TO WS-CAR-COUNT.
034100 0750-READ-LOOP.
034200     READ CAR-MASTER-FILE INTO CAR-REC-FD
034300         AT END GO TO 0750-EXIT.
034400     ADD 1 TO WS-CAR-COUNT.
034500     MOVE FD-CAR-ID    TO WS-CAR-ID (WS-CAR-COUNT).
034600     MOVE FD-CAR-MODEL TO WS-CAR-MODEL (WS-CAR-COUNT).
034700     GO TO 0750-READ-LOOP.
034800 0750-EXIT.
034900     EXIT.
035000
035100*    READ THE ONE-CARD PARAMETER FILE.  A MISSING CARD ABORTS
035200*    THE RUN VIA THE EOF SWITCH RATHER THAN AN ABEND - THE
035300*    OPERATOR SEES THE CONSOLE MESSAGE AND RESUBMITS.
035400 0710-READ-PARM-CARD.
035500     READ CLI-PARM-FILE
035600         AT END
035700            DISPLAY 'RELCLI - CLIPARM CARD MISSING, ABORTED'
035800            MOVE 'Y' TO WS-RSV-EOF-SW
035900            GO TO 0710-EXIT.
036000     MOVE PARM-CUST-ID TO WS-CUST-ID.
036100 0710-EXIT.
036200     EXIT.
036300
036400*    PRINT THE PAGE-1 HEADING, INCLUDING THE CUSTOMER ID FROM
036500*    THE PARAMETER CARD.
036600 0800-INIT-REPORT.
036700     MOVE WS-CUST-ID TO RPT-H1-CUST.
036800     MOVE WS-RUN-YY TO RPT-H1-YY.
036900     MOVE WS-RUN-MM TO RPT-H1-MM.
037000     MOVE WS-RUN-DD TO RPT-H1-DD.
037100     ADD 1 TO WS-PAGE-COUNT.
037200     MOVE WS-PAGE-COUNT TO RPT-H1-PAGE.
037300     WRITE PRINT-REC FROM RPT-HEADING-1 AFTER ADVANCING PAGE.
037400     WRITE PRINT-REC FROM RPT-HEADING-2 AFTER ADVANCING 2.
037500     WRITE PRINT-REC FROM RPT-BLANK-LINE AFTER ADVANCING 1.
037600 0800-EXIT.
037700     EXIT.
037800
037900*    READ ONE RESERVATION MASTER RECORD.  RE-PERFORMED FROM
038000*    THE BOTTOM OF 1000-LIST-CUST-RSV.
038100 1050-READ-RSV.
038200     READ RSV-MASTER-FILE INTO RSV-REC-FD
038300         AT END MOVE 'Y' TO WS-RSV-EOF-SW.
038400 1050-EXIT.
038500     EXIT.
038600
038700*****************************************************************
038800*    1000 - PRINT ONE RESERVATION IF IT BELONGS TO THE          *
038900*    REQUESTED CUSTOMER.  A NON-MATCHING RESERVATION FALLS      *
039000*    THROUGH WITH NO ACTION - THAT IS THE ENTIRE FILTER.         *
039100*****************************************************************
039200 1000-LIST-CUST-RSV.
039300     IF FD-RSV-CUST-ID = WS-CUST-ID
039400*       RESET THE FOUND SWITCH BEFORE EACH TABLE SEARCH.
039500        MOVE 'N' TO WS-CAR-FOUND-SW
039600        MOVE SPACES TO WS-CAR-MODEL-DISP
039700*       LINEAR SEARCH OF THE IN-MEMORY CAR TABLE, STOPPING
039800*       EARLY ON THE FIRST MATCH.
039900        PERFORM 1020-FIND-CAR
040000            VARYING WS-CAR-SUB FROM 1 BY 1
040100            UNTIL WS-CAR-SUB > WS-CAR-COUNT
040200               OR CAR-WAS-FOUND
040300        PERFORM 2200-EDIT-STATUS THRU 2200-EXIT
040400        MOVE FD-RSV-ID          TO RPT-D-ID
040500        MOVE WS-CAR-MODEL-DISP  TO RPT-D-CAR-MODEL
040600        MOVE FD-RSV-START       TO RPT-D-START
040700        MOVE FD-RSV-END         TO RPT-D-END
040800        MOVE WS-STATUS-DISPLAY  TO RPT-D-STATUS
040900*       A DAMAGED COST FIELD PRINTS AS ZERO RATHER THAN
041000*       ABENDING THE WHOLE LISTING - CR 1223.
041100        IF FD-RSV-COST-X NOT NUMERIC
041200           DISPLAY 'RELCLI - BAD COST ON RSV ' FD-RSV-ID
041300                    ' - PRINTED AS ZERO'
041400           ADD 1 TO WS-BAD-COST-CNT
041500           MOVE ZERO TO RPT-D-COST
041600        ELSE
041700           MOVE FD-RSV-TOTAL-COST TO RPT-D-COST
041800        END-IF
041900        WRITE PRINT-REC FROM RPT-DETAIL-LINE AFTER ADVANCING 1
042000*       DEBUG TRACE - CONSOLE ONLY, OPERATOR-CONTROLLED.
042100        IF RERUN-FROM-SCRATCH
042200           DISPLAY WS-TRACE-LINE
042300        END-IF
042400        MOVE 'Y' TO WS-ANY-RSV-SW
042500        ADD 1 TO WS-RSV-COUNT.
042600*    READ THE NEXT RESERVATION REGARDLESS OF WHETHER THIS ONE
042700*    MATCHED.
042800     PERFORM 1050-READ-RSV THRU 1050-EXIT.
042900 1000-EXIT.
043000     EXIT.
043100
043200*    ONE PASS OF THE LINEAR CAR-TABLE SEARCH - CALLED BY THE
043300*    PERFORM VARYING ABOVE, ONE SUBSCRIPT PER INVOCATION.
043400 1020-FIND-CAR.
043500     IF WS-CAR-ID (WS-CAR-SUB) = FD-RSV-CAR-ID
043600        MOVE WS-CAR-MODEL (WS-CAR-SUB) TO WS-CAR-MODEL-DISP
043700        MOVE 'Y' TO WS-CAR-FOUND-SW.
043800
043900*    LOOK UP FD-RSV-STATUS IN WS-ST-ENTRY, SAME IDIOM AS
044000*    RELCAR/RELRSV.  NO MATCH LEAVES WS-STATUS-DISPLAY BLANK.
044100 2200-EDIT-STATUS.
044200     MOVE SPACES TO WS-STATUS-DISPLAY.
044300     SET WS-ST-NDX TO 1.
044400     SEARCH WS-ST-ENTRY
044500         WHEN WS-ST-CODE (WS-ST-NDX) = FD-RSV-STATUS
044600            MOVE WS-ST-TEXT (WS-ST-NDX) TO WS-STATUS-DISPLAY.
044700 2200-EXIT.
044800     EXIT.
044900
045000*    CLOSE ALL FOUR FILES.  NONE OF THE INPUT FILES ARE
045100*    REWRITTEN BY THIS PROGRAM.
045200 9000-FECHA-ARQUIVOS.
045300     IF WS-BAD-COST-CNT > ZERO
045400        DISPLAY 'RELCLI - ' WS-BAD-COST-CNT
045500                 ' RSV(S) PRINTED WITH ZERO COST - CHECK LOG'.
045600     CLOSE CLI-PARM-FILE
045700           CAR-MASTER-FILE
045800           RSV-MASTER-FILE
045900           PRINT-FILE.
046000 9000-EXIT.
046100     EXIT.
