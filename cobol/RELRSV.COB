000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RELRSV.
000300 AUTHOR.        J PRICE.
000400 INSTALLATION.  MIDSTATE FLEET RENTAL CO - DATA PROCESSING.
000500 DATE-WRITTEN.  22/08/90.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - FLEET OPERATIONS ONLY.
000800*****************************************************************
000900*  RELRSV  -  RESERVATION LISTING - ALL RESERVATIONS             *
001000*                                                                *
001100*  PURPOSE:  PRINTS ONE LINE PER RESERVATION ON FILE, WITH THE   *
001200*            CUSTOMER'S NAME AND THE CAR'S MODEL LOOKED UP       *
001300*            FROM THE USER AND CAR MASTERS.  NO SORT NEEDED -    *
001400*            THE MASTERS ARE SMALL ENOUGH TO HOLD IN A TABLE     *
001500*            AND SEARCHED IN MEMORY.                             *
001600*                                                                *
001700*  VER   DATE        BY    DESCRIPTION                          *
001800*  ---   --------    ----  -----------------------------------  *
001900*  1.0   22/08/90    JP    INITIAL RELEASE.                     *
002000*  1.1   17/07/92    MS    CUSTOMER NAME LOOKUP ADDED, WAS       *
002100*                          PRINTING RAW CUSTOMER ID - CR 1256.  *
002200*  1.2   30/11/98    MS    Y2K REVIEW - RESERVATION TIMESTAMPS   *
002300*                          ALREADY 4-DIGIT YEAR, NO CHANGE       *
002400*                          REQUIRED - CR 1340.                  *
002500*  1.3   19/10/03    JP    CAR MODEL JOIN PATTERN LIFTED INTO    *
002600*                          RELCLI FOR THE PER-CUSTOMER LISTING  *
002700*                          - NO LOGIC CHANGE IN THIS PROGRAM,    *
002800*                          NOTED FOR THE MAINTENANCE FILE -      *
002900*                          CR 1502.                              *
003000*****************************************************************
003100
003200*****************************************************************
003300*    ENVIRONMENT DIVISION - STANDARD FLEET-OPS BATCH ENTRY.      *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-4381.
003800 OBJECT-COMPUTER.  IBM-4381.
003900*    UPSI-0 DRIVES THE DEBUG TRACE DUMP IN 1000-LIST-RSV -
004000*    SEE WS-TRACE-LINE BELOW.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS RSV-DIGITS IS '0' THRU '9'
004400     UPSI-0 ON STATUS IS RERUN-FROM-SCRATCH
004500            OFF STATUS IS NORMAL-DAILY-RUN.
004600
004700*****************************************************************
004800*    FILE-CONTROL - TWO MASTERS TO JOIN, THE RESERVATION FILE,  *
004900*    AND THE PRINT STREAM.                                       *
005000*****************************************************************
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*    CARMAST - LOADED WHOLE INTO WS-CAR-TABLE FOR THE MODEL
005400*    JOIN.
005500     SELECT CAR-MASTER-FILE   ASSIGN TO CARMAST
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS  IS STATUS-CARMAST.
005800
005900*    USRMAST - LOADED WHOLE INTO WS-USER-TABLE FOR THE
006000*    CUSTOMER-NAME JOIN.
006100     SELECT USER-MASTER-FILE  ASSIGN TO USRMAST
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS  IS STATUS-USRMAST.
006400
006500*    RSVFILE - THE RESERVATION MASTER, READ SEQUENTIALLY,
006600*    NO FILTER - EVERY ROW IS PRINTED.
006700     SELECT RSV-MASTER-FILE   ASSIGN TO RSVFILE
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS STATUS-RSVFILE.
007000
007100*    RPTFILE - THIS JOB'S OWN PRINT STREAM.
007200     SELECT PRINT-FILE        ASSIGN TO RPTFILE
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS  IS STATUS-RPTFILE.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900*****************************************************************
008000*    CAR-REC-FD - FLEET MASTER RECORD, 58 BYTES.  BYTE FOR BYTE *
008100*    IDENTICAL TO THE OTHER FIVE PROGRAMS' COPY - NO COPY       *
008200*    MEMBER IN THIS SHOP.  ONLY ID AND MODEL ARE USED HERE.      *
008300*****************************************************************
008400 FD  CAR-MASTER-FILE
008500     LABEL RECORD IS STANDARD
008600     VALUE OF FILE-ID IS 'CARMAST.DAT'
008700     RECORD CONTAINS 58 CHARACTERS.
008800 01  CAR-REC-FD.
008900     05  FD-CAR-ID           PIC X(10).
009000     05  FD-CAR-MODEL        PIC X(15).
009100     05  FD-CAR-BRAND        PIC X(15).
009200     05  FD-CAR-RATE         PIC 9(05)V99.
009300     05  FD-CAR-STATUS       PIC X(01).
009400     05  FD-CAR-TYPE         PIC X(01).
009500     05  FILLER              PIC X(09).
009600
009700*****************************************************************
009800*    USER-REC-FD - CUSTOMER/ADMIN MASTER RECORD, 100 BYTES.     *
009900*    ONLY ID AND NAME ARE LOADED INTO WS-USER-TABLE; THE REST   *
010000*    IS CARRIED FOR LAYOUT PARITY WITH RSVSEED/RSVBATCH.        *
010100*****************************************************************
010200 FD  USER-MASTER-FILE
010300     LABEL RECORD IS STANDARD
010400     VALUE OF FILE-ID IS 'USRMAST.DAT'
010500     RECORD CONTAINS 100 CHARACTERS.
010600 01  USER-REC-FD.
010700     05  FD-USER-ID          PIC X(10).
010800*    'C' CUSTOMER OR 'A' ADMIN - NOT TESTED IN THIS PROGRAM,
010900*    BOTH TYPES ARE LOADED INTO WS-USER-TABLE.
011000     05  FD-USER-TYPE        PIC X(01).
011100     05  FD-USER-NAME        PIC X(25).
011200*    NOT USED BY RELRSV - CARRIED FOR LAYOUT PARITY ONLY.
011300     05  FD-USER-EMAIL       PIC X(30).
011400     05  FD-USER-PHONE       PIC X(14).
011500     05  FD-USER-LICENSE-NO  PIC X(10).
011600     05  FD-USER-ADMIN-CODE  PIC X(10).
011700
011800*****************************************************************
011900*    RSV-REC-FD - RESERVATION MASTER RECORD, 80 BYTES.          *
012000*****************************************************************
012100 FD  RSV-MASTER-FILE
012200     LABEL RECORD IS STANDARD
012300     VALUE OF FILE-ID IS 'RSVFILE.DAT'
012400     RECORD CONTAINS 80 CHARACTERS.
012500 01  RSV-REC-FD.
012600     05  FD-RSV-ID           PIC X(10).
012700*    KEY INTO WS-CAR-TABLE.
012800     05  FD-RSV-CAR-ID       PIC X(10).
012900*    KEY INTO WS-USER-TABLE.
013000     05  FD-RSV-CUST-ID      PIC X(10).
013100     05  FD-RSV-START        PIC X(16).
013200     05  FD-RSV-END          PIC X(16).
013300     05  FD-RSV-STATUS       PIC X(01).
013400     05  FD-RSV-TOTAL-COST   PIC 9(07)V99.
013500     05  FILLER              PIC X(08).
013600*    RAW CHARACTER VIEW OF THE COST FIELD - SAME MIS-KEYED-
013700*    DATA GUARD AS THE FLEET LISTINGS, CR 1223.
013800 01  FD-RSV-COST-X REDEFINES FD-RSV-TOTAL-COST PIC X(09).
013900
014000*****************************************************************
014100*    PRINT-FILE - STANDARD 132-COLUMN LINE PRINTER IMAGE.        *
014200*****************************************************************
014300 FD  PRINT-FILE
014400     LABEL RECORD IS OMITTED
014500     RECORD CONTAINS 132 CHARACTERS.
014600 01  PRINT-REC.
014700     05  PRINT-REC-DATA      PIC X(131).
014800     05  FILLER              PIC X(01).
014900
015000 WORKING-STORAGE SECTION.
015100*    I/O STATUS RETURN CODES FOR ALL FOUR FILES.
015200 01  WS-FILE-STATUSES.
015300     05  STATUS-CARMAST      PIC X(02) VALUE SPACES.
015400     05  STATUS-USRMAST      PIC X(02) VALUE SPACES.
015500     05  STATUS-RSVFILE      PIC X(02) VALUE SPACES.
015600     05  STATUS-RPTFILE      PIC X(02) VALUE SPACES.
015700     05  FILLER              PIC X(02) VALUE SPACES.
015800
015900*    RUN CONTROL SWITCHES.
016000 01  WS-SWITCHES.
016100     05  WS-RSV-EOF-SW       PIC X(01) VALUE 'N'.
016200         88  RSV-EOF                    VALUE 'Y'.
016300     05  WS-ANY-RSV-SW       PIC X(01) VALUE 'N'.
016400         88  ANY-RSV-PRINTED             VALUE 'Y'.
016500*    SET 'Y' BY 1020-FIND-CAR WHEN THE CAR TABLE SEARCH
016600*    MATCHES.
016700     05  WS-CAR-FOUND-SW     PIC X(01) VALUE 'N'.
016800         88  CAR-WAS-FOUND               VALUE 'Y'.
016900*    SET 'Y' BY 1010-FIND-USER WHEN THE USER TABLE SEARCH
017000*    MATCHES.
017100     05  WS-CUST-FOUND-SW    PIC X(01) VALUE 'N'.
017200         88  CUST-WAS-FOUND              VALUE 'Y'.
017300     05  FILLER              PIC X(02) VALUE SPACES.
017400
017500*    THE ENTIRE FLEET MASTER, LOADED ONCE BY 0750-LOAD-CAR-
017600*    TABLE - SEE THE PROGRAM HEADER FOR WHY A TABLE SEARCH
017700*    REPLACES A SORT/MERGE HERE.
017800 01  WS-CAR-TABLE-CTL.
017900     05  WS-CAR-COUNT        PIC 9(05) COMP VALUE ZERO.
018000     05  WS-CAR-SUB          PIC 9(05) COMP VALUE ZERO.
018100     05  FILLER              PIC X(01) VALUE SPACE.
018200 01  WS-CAR-TABLE.
018300*    500 ENTRIES IS COMFORTABLY ABOVE THE FLEET SIZE THIS SHOP
018400*    EXPECTS - SAME SIZING RULE AS RELCLI'S CAR TABLE, CR 1502.
018500     05  WS-CAR-ENTRY OCCURS 500 TIMES.
018600*        LOOKUP KEY - COMPARED AGAINST FD-RSV-CAR-ID.
018700         10  WS-CAR-ID           PIC X(10).
018800*        LOOKUP RESULT - MOVED TO WS-CAR-MODEL-DISP ON A HIT.
018900         10  WS-CAR-MODEL        PIC X(15).
019000         10  FILLER              PIC X(23).
019100
019200*    THE ENTIRE CUSTOMER/ADMIN MASTER, LOADED ONCE BY
019300*    0760-LOAD-USER-TABLE.  1000 ENTRIES COVERS THE SHOP'S
019400*    EXPECTED CUSTOMER BASE WITH ROOM TO GROW.
019500 01  WS-USER-TABLE-CTL.
019600     05  WS-USER-COUNT       PIC 9(05) COMP VALUE ZERO.
019700     05  WS-USER-SUB         PIC 9(05) COMP VALUE ZERO.
019800     05  FILLER              PIC X(01) VALUE SPACE.
019900 01  WS-USER-TABLE.
020000     05  WS-USER-ENTRY OCCURS 1000 TIMES.
020100*        LOOKUP KEY - COMPARED AGAINST FD-RSV-CUST-ID.  HOLDS
020200*        BOTH CUSTOMER AND ADMIN IDS - THIS PROGRAM DOES NOT
020300*        CARE WHICH, IT ONLY WANTS THE NAME.
020400         10  WS-USER-ID          PIC X(10).
020500*        LOOKUP RESULT - MOVED TO WS-CUST-NAME-DISP ON A HIT.
020600         10  WS-USER-NAME        PIC X(25).
020700         10  FILLER              PIC X(05).
020800
020900*    RUN TOTALS - COMP, PURE COUNTERS.
021000 77  WS-RSV-COUNT             PIC 9(07) COMP VALUE ZERO.
021100 77  WS-PAGE-COUNT            PIC 9(05) COMP VALUE ZERO.
021200*    RUN DATE, DISPLAY ONLY - LOADED FROM ACCEPT ... FROM DATE
021300*    IN 0000-MAIN-CONTROL, PRINTED ON HEADING LINE 1.
021400 01  WS-RUN-DATE.
021500     05  WS-RUN-YY            PIC 9(02).
021600     05  WS-RUN-MM            PIC 9(02).
021700     05  WS-RUN-DD            PIC 9(02).
021800     05  FILLER              PIC X(01) VALUE SPACE.
021900
022000*    STATUS-CODE-TO-TEXT TABLE, SAME IDIOM AS RELCAR/RELCLI -
022100*    A ONE-CHARACTER CODE FOLLOWED IMMEDIATELY BY ITS NINE-
022200*    CHARACTER DISPLAY TEXT, REDEFINED AS A SEARCHABLE TABLE
022300*    BELOW SO THE THREE VALUES NEVER DRIFT OUT OF STEP.
022400 01  WS-STATUS-TEXT-TABLE.
022500     05  FILLER PIC X(10) VALUE 'PPENDING  '.
022600     05  FILLER PIC X(10) VALUE 'CCONFIRMED'.
022700     05  FILLER PIC X(10) VALUE 'XCANCELLED'.
022800 01  WS-STATUS-TEXT-R REDEFINES WS-STATUS-TEXT-TABLE.
022900     05  WS-ST-ENTRY OCCURS 3 TIMES INDEXED BY WS-ST-NDX.
023000*        MATCHED AGAINST FD-RSV-STATUS IN 2200-EDIT-STATUS.
023100         10  WS-ST-CODE       PIC X(01).
023200         10  WS-ST-TEXT       PIC X(09).
023300
023400*    EDITED JOIN/LOOKUP RESULTS FOR THE CURRENT RESERVATION.
023500 77  WS-CAR-MODEL-DISP        PIC X(15) VALUE SPACES.
023600 77  WS-CUST-NAME-DISP        PIC X(25) VALUE SPACES.
023700 77  WS-STATUS-DISPLAY        PIC X(09) VALUE SPACES.
023800*    COUNT OF ROWS PRINTED WITH A DAMAGED COST FIELD - CONSOLE
023900*    ONLY, SAME RULE AS RELCLI.
024000 77  WS-BAD-COST-CNT          PIC 9(05) COMP VALUE ZERO.
024100
024200*    HEADING LINE 1 - TITLE, RUN DATE, PAGE NUMBER.
024300 01  RPT-HEADING-1.
024400     05  FILLER              PIC X(40) VALUE
024500         'RESERVATION LISTING - ALL RESERVATIONS'.
024600     05  FILLER              PIC X(07) VALUE 'RUN ID:'.
024700     05  RPT-H1-MM           PIC 99.
024800     05  FILLER              PIC X(01) VALUE '/'.
024900     05  RPT-H1-DD           PIC 99.
025000     05  FILLER              PIC X(01) VALUE '/'.
025100     05  RPT-H1-YY           PIC 99.
025200     05  FILLER              PIC X(01) VALUE SPACE.
025300     05  FILLER              PIC X(05) VALUE 'PAGE '.
025400     05  RPT-H1-PAGE         PIC ZZZZ9.
025500     05  FILLER              PIC X(58) VALUE SPACES.
025600
025700*    HEADING LINE 2 - COLUMN CAPTIONS.
025800 01  RPT-HEADING-2.
025900     05  FILLER              PIC X(10) VALUE 'RSV ID'.
026000     05  FILLER              PIC X(02) VALUE SPACES.
026100     05  FILLER              PIC X(25) VALUE 'CUSTOMER NAME'.
026200     05  FILLER              PIC X(02) VALUE SPACES.
026300     05  FILLER              PIC X(15) VALUE 'CAR MODEL'.
026400     05  FILLER              PIC X(02) VALUE SPACES.
026500     05  FILLER              PIC X(09) VALUE 'STATUS'.
026600     05  FILLER              PIC X(02) VALUE SPACES.
026700     05  FILLER              PIC X(12) VALUE 'TOTAL COST'.
026800     05  FILLER              PIC X(53) VALUE SPACES.
026900
027000*    ONE DETAIL LINE PER RESERVATION.  CUST-NAME AND CAR-MODEL
027100*    ARE JOIN RESULTS, NOT MOVED STRAIGHT FROM THE RSV RECORD.
027200 01  RPT-DETAIL-LINE.
027300     05  RPT-D-ID            PIC X(10).
027400     05  FILLER              PIC X(02) VALUE SPACES.
027500     05  RPT-D-CUST-NAME     PIC X(25).
027600     05  FILLER              PIC X(02) VALUE SPACES.
027700     05  RPT-D-CAR-MODEL     PIC X(15).
027800     05  FILLER              PIC X(02) VALUE SPACES.
027900     05  RPT-D-STATUS        PIC X(09).
028000     05  FILLER              PIC X(02) VALUE SPACES.
028100     05  RPT-D-COST          PIC ZZ,ZZZ,ZZ9.99.
028200     05  FILLER              PIC X(52) VALUE SPACES.
028300*    ONE-FIELD TRACE VIEW, DISPLAYED ONLY WHEN THE OPERATOR
028400*    SETS UPSI-0 ON AT JCL TIME FOR A DEBUG RUN.
028500 01  WS-TRACE-LINE REDEFINES RPT-DETAIL-LINE PIC X(52).
028600
028700*    ONE-LINE MESSAGE, USED FOR THE "NO RESERVATIONS" CASE.
028800 01  RPT-MESSAGE-LINE.
028900     05  RPT-M-TEXT          PIC X(40).
029000     05  FILLER              PIC X(92) VALUE SPACES.
029100
029200 01  RPT-BLANK-LINE.
029300     05  FILLER              PIC X(132) VALUE SPACES.
029400
029500*****************************************************************
029600*    PROCEDURE DIVISION.                                        *
029700*****************************************************************
029800 PROCEDURE DIVISION.
029900
030000*****************************************************************
030100*    0000-MAIN-CONTROL - OPEN, LOAD BOTH LOOKUP TABLES, PRIME   *
030200*    THE READ, LIST EVERY RESERVATION, CLOSE.  NOTE THE TABLES  *
030300*    ARE LOADED AFTER THE HEADING IS WRITTEN, NOT BEFORE - THE  *
030400*    ORDER DOES NOT MATTER SINCE ALL FOUR FILES ARE OPENED      *
030500*    TOGETHER IN 0700, BUT IT MATCHES THE SEQUENCE THE ORIGINAL *
030600*    PROGRAM SPECIFICATION WALKED THROUGH, CR 1502.             *
030700*****************************************************************
030800 0000-MAIN-CONTROL.
030900     ACCEPT WS-RUN-DATE FROM DATE.
031000     PERFORM 0700-OPEN-FILES     THRU 0700-EXIT.
031100     PERFORM 0800-INIT-REPORT    THRU 0800-EXIT.
031200     PERFORM 0750-LOAD-CAR-TABLE THRU 0750-EXIT.
031300     PERFORM 0760-LOAD-USER-TABLE THRU 0760-EXIT.
031400     PERFORM 1050-READ-RSV       THRU 1050-EXIT.
031500     PERFORM 1000-LIST-RSV       THRU 1000-EXIT
031600         UNTIL RSV-EOF.
031700*    NO RESERVATION ROWS AT ALL - PRINT A ONE-LINE MESSAGE
031800*    RATHER THAN LEAVING A BLANK BODY, SAME RULE AS THE OTHER
031900*    FIVE LISTINGS IN THIS SUITE.
032000     IF NOT ANY-RSV-PRINTED
032100        MOVE 'NO RESERVATIONS IN THE SYSTEM' TO RPT-M-TEXT
032200        WRITE PRINT-REC FROM RPT-MESSAGE-LINE
032300            AFTER ADVANCING 1.
032400     PERFORM 9000-FECHA-ARQUIVOS THRU 9000-EXIT.
032500     GOBACK.
032600
032700*    OPEN ALL THREE INPUT MASTERS AND THE PRINT FILE TOGETHER -
032800*    THIS PROGRAM READS NOTHING ELSE.
032900 0700-OPEN-FILES.
033000     OPEN INPUT  CAR-MASTER-FILE
033100                 USER-MASTER-FILE
033200                 RSV-MASTER-FILE.
033300     OPEN OUTPUT PRINT-FILE.
033400 0700-EXIT.
033500     EXIT.
033600
033700*    LOAD THE ENTIRE FLEET MASTER INTO WS-CAR-TABLE, KEYED BY
033800*    POSITION (NOT SORTED) - 1020-FIND-CAR DOES A LINEAR SCAN.
033900 0750-LOAD-CAR-TABLE.
034000     MOVE ZERO TO WS-CAR-COUNT.
034100 0750-READ-LOOP.
034200     READ CAR-MASTER-FILE INTO CAR-REC-FD
034300         AT END GO TO 0750-EXIT.
034400     ADD 1 TO WS-CAR-COUNT.
034500     MOVE FD-CAR-ID    TO WS-CAR-ID (WS-CAR-COUNT).
034600     MOVE FD-CAR-MODEL TO WS-CAR-MODEL (WS-CAR-COUNT).
034700     GO TO 0750-READ-LOOP.
034800 0750-EXIT.
034900     EXIT.
035000
035100*    LOAD THE ENTIRE CUSTOMER/ADMIN MASTER INTO WS-USER-TABLE -
035200*    SAME LINEAR-SCAN APPROACH AS THE CAR TABLE ABOVE.
035300 0760-LOAD-USER-TABLE.
035400     MOVE ZERO TO WS-USER-COUNT.
035500 0760-READ-LOOP.
035600     READ USER-MASTER-FILE INTO USER-REC-FD
035700         AT END GO TO 0760-EXIT.
035800     ADD 1 TO WS-USER-COUNT.
035900     MOVE FD-USER-ID   TO WS-USER-ID (WS-USER-COUNT).
036000     MOVE FD-USER-NAME TO WS-USER-NAME (WS-USER-COUNT).
036100     GO TO 0760-READ-LOOP.
036200 0760-EXIT.
036300     EXIT.
036400
036500*    WRITE THE TWO HEADING LINES AND THE BLANK SEPARATOR.
036600*    CALLED ONCE AT START OF RUN ONLY - THIS PROGRAM DOES NOT
036700*    BREAK PAGE MID-RUN.
036800 0800-INIT-REPORT.
036900     MOVE WS-RUN-YY TO RPT-H1-YY.
037000     MOVE WS-RUN-MM TO RPT-H1-MM.
037100     MOVE WS-RUN-DD TO RPT-H1-DD.
037200     ADD 1 TO WS-PAGE-COUNT.
037300     MOVE WS-PAGE-COUNT TO RPT-H1-PAGE.
037400     WRITE PRINT-REC FROM RPT-HEADING-1 AFTER ADVANCING PAGE.
037500     WRITE PRINT-REC FROM RPT-HEADING-2 AFTER ADVANCING 2.
037600     WRITE PRINT-REC FROM RPT-BLANK-LINE AFTER ADVANCING 1.
037700 0800-EXIT.
037800     EXIT.
037900
038000*    READ-AHEAD PARAGRAPH - PRIMES THE LOOP IN 0000 AND IS RE-
038100*    PERFORMED AT THE BOTTOM OF 1000-LIST-RSV.
038200 1050-READ-RSV.
038300     READ RSV-MASTER-FILE INTO RSV-REC-FD
038400         AT END MOVE 'Y' TO WS-RSV-EOF-SW.
038500 1050-EXIT.
038600     EXIT.
038700
038800*****************************************************************
038900*    1000 - PRINT ONE RESERVATION, WITH CUSTOMER NAME AND CAR   *
039000*    MODEL JOINED FROM THE IN-MEMORY TABLES.  BOTH MASTERS ARE  *
039100*    SMALL ENOUGH TO HOLD IN WORKING STORAGE ENTIRELY, SO A     *
039200*    LINEAR TABLE SEARCH REPLACES A SORT/MERGE STEP HERE - SEE  *
039300*    0750/0760-LOAD-xxx-TABLE.                                   *
039400*****************************************************************
039500 1000-LIST-RSV.
039600*    RESOLVE THE CUSTOMER NAME FIRST - VARYING PERFORM STOPS
039700*    AS SOON AS 1010-FIND-USER SETS CUST-WAS-FOUND, SO A
039800*    MATCH NEAR THE FRONT OF THE TABLE IS CHEAP.
039900     MOVE 'N' TO WS-CUST-FOUND-SW.
040000     MOVE SPACES TO WS-CUST-NAME-DISP.
040100     PERFORM 1010-FIND-USER
040200         VARYING WS-USER-SUB FROM 1 BY 1
040300         UNTIL WS-USER-SUB > WS-USER-COUNT
040400            OR CUST-WAS-FOUND.
040500
040600*    THEN RESOLVE THE CAR MODEL THE SAME WAY.
040700     MOVE 'N' TO WS-CAR-FOUND-SW.
040800     MOVE SPACES TO WS-CAR-MODEL-DISP.
040900     PERFORM 1020-FIND-CAR
041000         VARYING WS-CAR-SUB FROM 1 BY 1
041100         UNTIL WS-CAR-SUB > WS-CAR-COUNT
041200            OR CAR-WAS-FOUND.
041300
041400     PERFORM 2200-EDIT-STATUS THRU 2200-EXIT.
041500
041600*    IF THE CUSTOMER OR CAR ID DID NOT MATCH ANY TABLE ENTRY,
041700*    WS-CUST-NAME-DISP/WS-CAR-MODEL-DISP ARE LEFT BLANK -
041800*    THE LINE STILL PRINTS, IT JUST SHOWS SPACES FOR THE
041900*    UNRESOLVED NAME.  NO HARD ERROR ON AN ORPHAN RESERVATION.
042000     MOVE FD-RSV-ID          TO RPT-D-ID.
042100     MOVE WS-CUST-NAME-DISP  TO RPT-D-CUST-NAME.
042200     MOVE WS-CAR-MODEL-DISP  TO RPT-D-CAR-MODEL.
042300     MOVE WS-STATUS-DISPLAY  TO RPT-D-STATUS.
042400*    SAME MIS-KEYED-COST GUARD AS THE OTHER FIVE PROGRAMS -
042500*    A NON-NUMERIC COST PRINTS AS ZERO AND BUMPS THE CONSOLE
042600*    COUNTER RATHER THAN ABENDING THE RUN.
042700     IF FD-RSV-COST-X NOT NUMERIC
042800        DISPLAY 'RELRSV - BAD COST ON RSV ' FD-RSV-ID
042900                 ' - PRINTED AS ZERO'
043000        ADD 1 TO WS-BAD-COST-CNT
043100        MOVE ZERO TO RPT-D-COST
043200     ELSE
043300        MOVE FD-RSV-TOTAL-COST TO RPT-D-COST.
043400     WRITE PRINT-REC FROM RPT-DETAIL-LINE AFTER ADVANCING 1.
043500*    DEBUG TRACE - OPERATOR SETS UPSI-0 ON AT JCL TIME TO GET
043600*    A CONSOLE ECHO OF EACH PRINTED LINE WHILE CHASING A
043700*    JOIN PROBLEM.  OFF ON A NORMAL DAILY RUN.
043800     IF RERUN-FROM-SCRATCH
043900        DISPLAY WS-TRACE-LINE.
044000     MOVE 'Y' TO WS-ANY-RSV-SW.
044100     ADD 1 TO WS-RSV-COUNT.
044200     PERFORM 1050-READ-RSV THRU 1050-EXIT.
044300 1000-EXIT.
044400     EXIT.
044500
044600*    ONE PASS OF THE CUSTOMER TABLE SEARCH - CALLED REPEATEDLY
044700*    BY THE VARYING PERFORM ABOVE.
044800 1010-FIND-USER.
044900     IF WS-USER-ID (WS-USER-SUB) = FD-RSV-CUST-ID
045000        MOVE WS-USER-NAME (WS-USER-SUB) TO WS-CUST-NAME-DISP
045100        MOVE 'Y' TO WS-CUST-FOUND-SW.
045200
045300*    ONE PASS OF THE CAR TABLE SEARCH.
045400 1020-FIND-CAR.
045500     IF WS-CAR-ID (WS-CAR-SUB) = FD-RSV-CAR-ID
045600        MOVE WS-CAR-MODEL (WS-CAR-SUB) TO WS-CAR-MODEL-DISP
045700        MOVE 'Y' TO WS-CAR-FOUND-SW.
045800
045900*    TRANSLATE THE ONE-CHARACTER STATUS CODE TO ITS PRINTABLE
046000*    TEXT VIA WS-STATUS-TEXT-TABLE.  AN UNRECOGNISED CODE
046100*    LEAVES WS-STATUS-DISPLAY BLANK RATHER THAN ABENDING.
046200 2200-EDIT-STATUS.
046300     MOVE SPACES TO WS-STATUS-DISPLAY.
046400     SET WS-ST-NDX TO 1.
046500     SEARCH WS-ST-ENTRY
046600         WHEN WS-ST-CODE (WS-ST-NDX) = FD-RSV-STATUS
046700            MOVE WS-ST-TEXT (WS-ST-NDX) TO WS-STATUS-DISPLAY.
046800 2200-EXIT.
046900     EXIT.
047000
047100*    END OF RUN - CLOSE ALL THREE MASTERS AND THE PRINT FILE.
047200*    IF WS-BAD-COST-CNT IS NON-ZERO THE OPERATOR SHOULD CHECK
047300*    THE JOB LOG BEFORE FILING THE REPORT - NOT A HALT
047400*    CONDITION, JUST A NOTE ON THE CONSOLE.
047500 9000-FECHA-ARQUIVOS.
047600     IF WS-BAD-COST-CNT > ZERO
047700        DISPLAY 'RELRSV - ' WS-BAD-COST-CNT
047800                 ' RESERVATION(S) SKIPPED FOR BAD COST -'
047900                 ' CHECK LOG'.
048000     CLOSE CAR-MASTER-FILE
048100           USER-MASTER-FILE
048200           RSV-MASTER-FILE
048300           PRINT-FILE.
048400 9000-EXIT.
048500     EXIT.
