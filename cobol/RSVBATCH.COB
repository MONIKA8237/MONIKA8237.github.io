000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RSVBATCH.
000300 AUTHOR.        R HALVERSEN.
000400 INSTALLATION.  MIDSTATE FLEET RENTAL CO - DATA PROCESSING.
000500 DATE-WRITTEN.  04/11/87.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - FLEET OPERATIONS ONLY.
000800*****************************************************************
000900*  RSVBATCH  -  MAIN RESERVATION BATCH                          *
001000*                                                                *
001100*  PURPOSE:  READS THE DAILY TRANSACTION FILE AND APPLIES       *
001200*            MAKE-RESERVATION, CANCEL, AND FLEET-MAINTENANCE    *
001300*            REQUESTS AGAINST THE CAR MASTER AND RESERVATION    *
001400*            FILE.  PRODUCES THE CONTROL-TOTAL / ACTIVITY       *
001500*            REPORT FOR THE RUN.                                *
001600*                                                                *
001700*  VER   DATE        BY    DESCRIPTION                          *
001800*  ---   --------    ----  -----------------------------------  *
001900*  1.0   04/11/87    RH    INITIAL RELEASE - MR/CX ONLY.        *
002000*  1.1   19/02/88    RH    ADDED AR (ADMIN MAKE RESERVATION).   *
002100*  1.2   30/06/88    TO    ADDED AC/UC/RC FLEET MAINTENANCE.    *
002200*  1.3   14/03/89    TO    FIX - CAR STATUS NOT RESET ON CX.    *
002300*  1.4   22/08/90    JP    ADDED CONTROL-TOTAL REPORT SECTION.  *
002400*  1.5   05/01/91    RH    RSV-ID COUNTER MOVED TO WORK FILE.   *
002500*  1.6   17/07/92    MS    REJECT-REASON TEXT ADDED TO DETAIL.  *
002600*  1.7   09/12/93    TO    WHOLE-HOUR BILLING - DAY BOUNDARY    *
002700*                          BUG ON RENTALS SPANNING MIDNIGHT.    *
002800*  1.8   28/04/94    JP    RC NOW SCANS ALL STATUSES NOT JUST   *
002900*                          PENDING - CR 1147.                   *
003000*  2.0   11/09/95    RH    LINE-SEQUENTIAL MASTERS REPLACE      *
003100*                          ISAM FILES - CR 1201.                *
003200*  2.1   30/11/98    MS    Y2K REVIEW - ALL DATE FIELDS ARE     *
003300*                          4-DIGIT YEAR (YYYY-MM-DD), NO CHANGE *
003400*                          REQUIRED.  SIGNED OFF PER CR 1340.   *
003500*  2.2   14/05/99    MS    Y2K CENTURY-ROLLOVER TEST RERUN,     *
003600*                          NO FINDINGS - CR 1340A.              *
003700*  2.3   06/03/01    TO    MINIMUM ONE-HOUR BILLING CLARIFIED   *
003800*                          PER LEGAL - CR 1418.                 *
003900*  2.4   19/10/03    JP    CONTROL TOTALS NOW INCLUDE CARS      *
004000*                          ADDED/UPDATED/REMOVED - CR 1502.     *
004100*  2.5   02/02/04    TO    FIX - MOVE TO FILLER OF CAR-REC-FD/  *
004200*                          RSV-REC-FD WOULD NOT COMPILE ON A    *
004300*                          NAMED-FIELD SHOP STANDARD (FILLER    *
004400*                          IS UNADDRESSABLE) - NAMED THE PAD    *
004500*                          FIELDS.  ALSO CARMAST/RSVFILE WERE   *
004600*                          LEFT OPEN AT GOBACK - ADDED TO 9000  *
004700*                          CLOSE - CR 1502B.                    *
004800*****************************************************************
004900
005000*****************************************************************
005100*    ENVIRONMENT DIVISION - FIVE FILES: THREE MASTERS, THE     *
005200*    DAILY TRANSACTION FEED, AND THIS RUN'S PRINT STREAM.       *
005300*****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-4381.
005700 OBJECT-COMPUTER.  IBM-4381.
005800*    UPSI-0 IS TESTED IN A FEW PLACES BELOW TO TURN ON EXTRA
005900*    CONSOLE DISPLAYS FOR A DEBUG/RERUN - NOT USED TO CHANGE
006000*    ANY BUSINESS RESULT, ONLY WHAT GETS DISPLAYED.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS RSV-DIGITS IS '0' THRU '9'
006400     UPSI-0 ON STATUS IS RERUN-FROM-SCRATCH
006500            OFF STATUS IS NORMAL-DAILY-RUN.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*    OPENED I-O IN 0700, REWRITTEN WHOLESALE AT EOJ BY
007000*    8000-REGRAVA-CARROS - THIS SHOP KEEPS NO INDEX FILE, SO
007100*    AN UPDATED MASTER MEANS A FULL LOAD/UPDATE/REWRITE CYCLE.
007200     SELECT CAR-MASTER-FILE   ASSIGN TO CARMAST
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS  IS STATUS-CARMAST.
007500
007600*    READ-ONLY FOR THIS PROGRAM - NEVER REWRITTEN.  ONLY
007700*    RSVSEED AND WHATEVER FRONT-END WRITES NEW CUSTOMERS
007800*    UPDATE THIS FILE.
007900     SELECT USER-MASTER-FILE  ASSIGN TO USRMAST
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS  IS STATUS-USRMAST.
008200
008300*    SAME REWRITE-AT-EOJ TREATMENT AS THE CAR MASTER, VIA
008400*    8100-REGRAVA-RESERVAS.
008500     SELECT RSV-MASTER-FILE   ASSIGN TO RSVFILE
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS  IS STATUS-RSVFILE.
008800
008900*    THE DAY'S INPUT - ONE TRANSACTION PER LINE, READ ONCE,
009000*    NEVER REWRITTEN.
009100     SELECT TXN-INPUT-FILE    ASSIGN TO TXNFILE
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS  IS STATUS-TXNFILE.
009400
009500*    THIS RUN'S ACTIVITY / CONTROL-TOTAL REPORT.
009600     SELECT PRINT-FILE        ASSIGN TO RPTFILE
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS  IS STATUS-RPTFILE.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200
010300*****************************************************************
010400*    CAR-REC-FD - FLEET MASTER RECORD, 58 BYTES.  SAME LAYOUT  *
010500*    AS THE OTHER FIVE PROGRAMS IN THIS SUITE.                  *
010600*****************************************************************
010700 FD  CAR-MASTER-FILE
010800     LABEL RECORD IS STANDARD
010900     VALUE OF FILE-ID IS 'CARMAST.DAT'
011000     RECORD CONTAINS 58 CHARACTERS.
011100 01  CAR-REC-FD.
011200     05  FD-CAR-ID           PIC X(10).
011300     05  FD-CAR-MODEL        PIC X(15).
011400     05  FD-CAR-BRAND        PIC X(15).
011500     05  FD-CAR-RATE         PIC 9(05)V99.
011600*    'A' AVAILABLE / 'R' RENTED - FLIPPED BY 2000/2200 BELOW.
011700     05  FD-CAR-STATUS       PIC X(01).
011800     05  FD-CAR-TYPE         PIC X(01).
011900*    NAMED, NOT FILLER - CR 1502B, A NAMED-FIELD SHOP
012000*    STANDARD REQUIRES ANY FIELD THAT MIGHT BE MOVED TO BE
012100*    ADDRESSABLE.
012200     05  FD-CAR-FILLER       PIC X(09).
012300
012400*****************************************************************
012500*    USER-REC-FD - CUSTOMER/ADMIN MASTER RECORD, 100 BYTES.     *
012600*****************************************************************
012700 FD  USER-MASTER-FILE
012800     LABEL RECORD IS STANDARD
012900     VALUE OF FILE-ID IS 'USRMAST.DAT'
013000     RECORD CONTAINS 100 CHARACTERS.
013100 01  USER-REC-FD.
013200     05  FD-USER-ID          PIC X(10).
013300     05  FD-USER-TYPE        PIC X(01).
013400     05  FD-USER-NAME        PIC X(25).
013500     05  FD-USER-EMAIL       PIC X(30).
013600     05  FD-USER-PHONE       PIC X(14).
013700     05  FD-USER-LICENSE-NO  PIC X(10).
013800     05  FD-USER-ADMIN-CODE  PIC X(10).
013900
014000*****************************************************************
014100*    RSV-REC-FD - RESERVATION MASTER RECORD, 80 BYTES.          *
014200*****************************************************************
014300 FD  RSV-MASTER-FILE
014400     LABEL RECORD IS STANDARD
014500     VALUE OF FILE-ID IS 'RSVFILE.DAT'
014600     RECORD CONTAINS 80 CHARACTERS.
014700 01  RSV-REC-FD.
014800     05  FD-RSV-ID           PIC X(10).
014900     05  FD-RSV-CAR-ID       PIC X(10).
015000     05  FD-RSV-CUST-ID      PIC X(10).
015100     05  FD-RSV-START        PIC X(16).
015200     05  FD-RSV-END          PIC X(16).
015300*    'P' PENDING / 'C' CONFIRMED / 'X' CANCELLED.
015400     05  FD-RSV-STATUS       PIC X(01).
015500     05  FD-RSV-TOTAL-COST   PIC 9(07)V99.
015600*    NAMED, NOT FILLER - SAME CR 1502B RULE AS FD-CAR-FILLER.
015700     05  FD-RSV-FILLER       PIC X(08).
015800
015900*****************************************************************
016000*    TXN-REC-FD - ONE INBOUND TRANSACTION, 80 BYTES.  THE      *
016100*    16-BYTE DATE WINDOW IS SHARED BY START/END TIMESTAMPS     *
016200*    (MR/AR/CX) AND BY HOURLY-RATE PLUS TYPE (AC/UC) - SEE     *
016300*    TXN-CAR-DATA BELOW.                                        *
016400*****************************************************************
016500 FD  TXN-INPUT-FILE
016600     LABEL RECORD IS STANDARD
016700     VALUE OF FILE-ID IS 'TXNFILE.DAT'
016800     RECORD CONTAINS 80 CHARACTERS.
016900 01  TXN-REC-FD.
017000*    MR/AR MAKE RESERVATION, CX CANCEL, AC ADD CAR, UC UPDATE
017100*    CAR, RC REMOVE CAR - DISPATCHED BY 1100-EVALUATE-CODIGO.
017200     05  FD-TXN-CODE         PIC X(02).
017300     05  FD-TXN-CUST-ID      PIC X(10).
017400     05  FD-TXN-CAR-ID       PIC X(10).
017500*    ONLY POPULATED ON A CX (CANCEL) TRANSACTION.
017600     05  FD-TXN-RSV-ID       PIC X(10).
017700     05  FD-TXN-DATE-WINDOW.
017800         10  FD-TXN-START    PIC X(16).
017900         10  FD-TXN-END      PIC X(16).
018000     05  FILLER              PIC X(16).
018100
018200*****************************************************************
018300*    PRINT-FILE - STANDARD 132-COLUMN LINE PRINTER IMAGE.        *
018400*****************************************************************
018500 FD  PRINT-FILE
018600     LABEL RECORD IS OMITTED
018700     RECORD CONTAINS 132 CHARACTERS.
018800 01  PRINT-REC.
018900     05  PRINT-REC-DATA      PIC X(131).
019000     05  FILLER              PIC X(01).
019100
019200 WORKING-STORAGE SECTION.
019300*****************************************************************
019400*    FILE STATUS AND END-OF-FILE SWITCHES                       *
019500*****************************************************************
019600 01  WS-FILE-STATUSES.
019700     05  STATUS-CARMAST      PIC X(02) VALUE SPACES.
019800     05  STATUS-USRMAST      PIC X(02) VALUE SPACES.
019900     05  STATUS-RSVFILE      PIC X(02) VALUE SPACES.
020000     05  STATUS-TXNFILE      PIC X(02) VALUE SPACES.
020100     05  STATUS-RPTFILE      PIC X(02) VALUE SPACES.
020200     05  FILLER              PIC X(02) VALUE SPACES.
020300
020400*    RUN-WIDE SWITCHES, RESET AT THE TOP OF EACH TRANSACTION
020500*    WHERE THE COMMENT SAYS SO - THEY ARE NOT ALL RESET AT THE
020600*    SAME POINT, SO DO NOT ASSUME A STALE VALUE IS HARMLESS.
020700 01  WS-SWITCHES.
020800     05  WS-TXN-EOF-SW       PIC X(01) VALUE 'N'.
020900         88  TXN-EOF                   VALUE 'Y'.
021000*    SET BY 2021/2510 SEARCH PARAGRAPHS.
021100     05  WS-CAR-FOUND-SW     PIC X(01) VALUE 'N'.
021200         88  CAR-WAS-FOUND              VALUE 'Y'.
021300*    SET BY 2011-SEARCH-USER.
021400     05  WS-CUST-FOUND-SW    PIC X(01) VALUE 'N'.
021500         88  CUST-WAS-FOUND             VALUE 'Y'.
021600*    SET BY 2211-SEARCH-RSV.
021700     05  WS-RSV-FOUND-SW     PIC X(01) VALUE 'N'.
021800         88  RSV-WAS-FOUND              VALUE 'Y'.
021900*    SET BY 2510-SCAN-RSV-FOR-CAR WHEN AN RC WOULD ORPHAN AN
022000*    ACTIVE RESERVATION.
022100     05  WS-BLOCKED-SW       PIC X(01) VALUE 'N'.
022200         88  CAR-IS-BLOCKED              VALUE 'Y'.
022300*    SET AT THE END OF EACH 2xxx PARAGRAPH, TESTED BY
022400*    1200-GRAVA-DETALHE TO DECIDE ACCEPT-CNT VS REJECT-CNT.
022500     05  WS-ACCEPT-SW        PIC X(01) VALUE 'N'.
022600         88  TXN-IS-ACCEPTED              VALUE 'Y'.
022700     05  FILLER              PIC X(02) VALUE SPACES.
022800
022900*****************************************************************
023000*    THE CAR TABLE - LOADED FROM CARMAST, REWRITTEN AT EOJ       *
023100*****************************************************************
023200 01  WS-CAR-TABLE-CTL.
023300     05  WS-CAR-COUNT        PIC 9(05) COMP VALUE ZERO.
023400     05  WS-CAR-SUB          PIC 9(05) COMP VALUE ZERO.
023500     05  WS-CAR-MAX          PIC 9(05) COMP VALUE 00500.
023600     05  FILLER              PIC X(01) VALUE SPACE.
023700 01  WS-CAR-TABLE.
023800     05  WS-CAR-ENTRY OCCURS 500 TIMES
023900                      INDEXED BY WS-CAR-NDX.
024000         10  WS-CAR-ID           PIC X(10).
024100         10  WS-CAR-MODEL        PIC X(15).
024200         10  WS-CAR-BRAND        PIC X(15).
024300*    ZONED, NOT PACKED - SAME 2-DECIMAL HOURLY RATE AS THE
024400*    CAR MASTER RECORD ITSELF.
024500         10  WS-CAR-RATE         PIC 9(05)V99.
024600*    ONLY 'A' AND 'R' ARE SET BY THIS PROGRAM - 'N' (OUT ON
024700*    RENT, NOT JUST RESERVED) AND 'M' (SHOP) ARE CARRIED
024800*    THROUGH UNCHANGED FROM WHATEVER WAS ON THE MASTER.
024900         10  WS-CAR-STATUS       PIC X(01).
025000             88  CAR-AVAILABLE               VALUE 'A'.
025100             88  CAR-RESERVED                VALUE 'R'.
025200             88  CAR-RENTED                  VALUE 'N'.
025300             88  CAR-MAINTENANCE             VALUE 'M'.
025400         10  WS-CAR-TYPE         PIC X(01).
025500             88  CAR-IS-SEDAN                VALUE 'S'.
025600             88  CAR-IS-SUV                  VALUE 'U'.
025700             88  CAR-IS-TRUCK                VALUE 'T'.
025800*    IN-MEMORY ONLY - NEVER WRITTEN TO CARMAST.  SET BY AN RC
025900*    THIS RUN; TESTED BY 2021-SEARCH-CAR AND 8010-WRITE-CAR-ROW.
026000         10  WS-CAR-DELETED-SW   PIC X(01) VALUE 'N'.
026100             88  CAR-ROW-DELETED             VALUE 'Y'.
026200         10  FILLER              PIC X(02) VALUE SPACES.
026300
026400*****************************************************************
026500*    THE USER TABLE (CUSTOMERS AND ADMINS) - READ-ONLY           *
026600*****************************************************************
026700 01  WS-USER-TABLE-CTL.
026800     05  WS-USER-COUNT       PIC 9(05) COMP VALUE ZERO.
026900     05  WS-USER-SUB         PIC 9(05) COMP VALUE ZERO.
027000     05  FILLER              PIC X(01) VALUE SPACE.
027100 01  WS-USER-TABLE.
027200     05  WS-USER-ENTRY OCCURS 1000 TIMES
027300                       INDEXED BY WS-USER-NDX.
027400         10  WS-USER-ID          PIC X(10).
027500         10  WS-USER-TYPE        PIC X(01).
027600             88  USER-IS-CUSTOMER            VALUE 'C'.
027700             88  USER-IS-ADMIN               VALUE 'A'.
027800         10  WS-USER-NAME        PIC X(25).
027900         10  WS-USER-EMAIL       PIC X(30).
028000         10  WS-USER-PHONE       PIC X(14).
028100*    CUSTOMER ROWS ONLY - BLANK ON AN ADMIN ROW.  THIS PROGRAM
028200*    DOES NOT VALIDATE IT; RSVSEED IS WHERE IT IS SET UP.
028300         10  WS-USER-LICENSE-NO  PIC X(10).
028400*    ADMIN ROWS ONLY - BLANK ON A CUSTOMER ROW.  NOT CHECKED
028500*    BY 1100-EVALUATE-CODIGO; ANY TXN-CODE OF AR IS HONORED
028600*    REGARDLESS OF WHICH USER ID SUBMITTED IT.
028700         10  WS-USER-ADMIN-CODE  PIC X(10).
028800         10  FILLER              PIC X(05).
028900
029000*****************************************************************
029100*    THE RESERVATION TABLE - LOADED FROM RSVFILE, REWRITTEN     *
029200*    AT EOJ                                                     *
029300*****************************************************************
029400 01  WS-RSV-TABLE-CTL.
029500     05  WS-RSV-COUNT        PIC 9(05) COMP VALUE ZERO.
029600     05  WS-RSV-SUB          PIC 9(05) COMP VALUE ZERO.
029700     05  WS-RSV-MAX          PIC 9(05) COMP VALUE 05000.
029800     05  FILLER              PIC X(01) VALUE SPACE.
029900 01  WS-RSV-TABLE.
030000     05  WS-RSV-ENTRY OCCURS 5000 TIMES
030100                      INDEXED BY WS-RSV-NDX.
030200         10  WS-RSV-ID           PIC X(10).
030300         10  WS-RSV-CAR-ID       PIC X(10).
030400         10  WS-RSV-CUST-ID      PIC X(10).
030500         10  WS-RSV-START        PIC X(16).
030600         10  WS-RSV-END          PIC X(16).
030700         10  WS-RSV-STATUS       PIC X(01).
030800             88  RSV-IS-PENDING              VALUE 'P'.
030900             88  RSV-IS-CONFIRMED            VALUE 'C'.
031000             88  RSV-IS-CANCELLED            VALUE 'X'.
031100         10  WS-RSV-TOTAL-COST   PIC 9(07)V99.
031200         10  FILLER              PIC X(03).
031300
031400*****************************************************************
031500*    TRANSACTION WORK AREA - ONE TXN-REC READ FROM TXNFILE       *
031600*****************************************************************
031700 01  WS-TXN-WORK.
031800     05  WS-TXN-CODE         PIC X(02).
031900         88  TXN-MAKE-RES                VALUE 'MR'.
032000         88  TXN-ADMIN-MAKE-RES          VALUE 'AR'.
032100         88  TXN-CANCEL-RES              VALUE 'CX'.
032200         88  TXN-ADD-CAR                 VALUE 'AC'.
032300         88  TXN-UPDATE-CAR              VALUE 'UC'.
032400         88  TXN-REMOVE-CAR              VALUE 'RC'.
032500     05  WS-TXN-CUST-ID      PIC X(10).
032600     05  WS-TXN-CAR-ID       PIC X(10).
032700     05  WS-TXN-RSV-ID       PIC X(10).
032800     05  WS-TXN-DATE-WINDOW.
032900         10  WS-TXN-START    PIC X(16).
033000         10  WS-TXN-END      PIC X(16).
033100*    TXN-CAR-DATA REDEFINES THE DATE WINDOW FOR AC/UC RECORDS -
033200*    A MAKE/CANCEL TXN NEVER CARRIES CAR-MAINTENANCE DATA AND
033300*    VICE VERSA, SO THE 32 BYTES ARE SHARED (SEE SPEC BINDER
033400*    SECTION 4, FIELD OVERLAY DIAGRAM).
033500     05  WS-TXN-CAR-DATA REDEFINES WS-TXN-DATE-WINDOW.
033600         10  WS-TXN-CD-MODEL     PIC X(15).
033700         10  WS-TXN-CD-BRAND     PIC X(15).
033800         10  WS-TXN-CD-STATUS    PIC X(01).
033900         10  WS-TXN-CD-TYPE      PIC X(01).
034000*    HOURLY RATE FOR AC/UC IS CARRIED IN THE FIRST 16 BYTES OF
034100*    THE OVERLAY (SAME BYTES AS TXN-START) - CR 1147.
034200     05  WS-TXN-CD-RATE REDEFINES WS-TXN-START PIC 9(05)V99.
034300     05  FILLER              PIC X(16).
034400
034500*    START/END TIMESTAMP BROKEN INTO NUMERIC PARTS FOR THE
034600*    WHOLE-HOUR CALCULATION (SEE 2100-CALCULA-CUSTO BELOW).
034700 01  WS-TXN-START-HOLD       PIC X(16).
034800 01  WS-START-NUM REDEFINES WS-TXN-START-HOLD.
034900     05  WS-START-YR         PIC 9(04).
035000     05  FILLER              PIC X(01).
035100     05  WS-START-MO         PIC 9(02).
035200     05  FILLER              PIC X(01).
035300     05  WS-START-DA         PIC 9(02).
035400     05  FILLER              PIC X(01).
035500     05  WS-START-HR         PIC 9(02).
035600     05  FILLER              PIC X(01).
035700     05  WS-START-MI         PIC 9(02).
035800
035900 01  WS-TXN-END-HOLD         PIC X(16).
036000 01  WS-END-NUM REDEFINES WS-TXN-END-HOLD.
036100     05  WS-END-YR           PIC 9(04).
036200     05  FILLER              PIC X(01).
036300     05  WS-END-MO           PIC 9(02).
036400     05  FILLER              PIC X(01).
036500     05  WS-END-DA           PIC 9(02).
036600     05  FILLER              PIC X(01).
036700     05  WS-END-HR           PIC 9(02).
036800     05  FILLER              PIC X(01).
036900     05  WS-END-MI           PIC 9(02).
037000
037100*****************************************************************
037200*    DAY-NUMBER ARITHMETIC WORK AREA (2100-CALCULA-CUSTO)        *
037300*****************************************************************
037400*    ALL FIELDS BELOW ARE COMP - PURE INTERMEDIATE ARITHMETIC,
037500*    NEVER MOVED TO A PRINT LINE OR A RECORD, SO THERE IS NO
037600*    REASON TO CARRY THEM DISPLAY.
037700 01  WS-DAYNO-WORK.
037800     05  WS-DN-YEAR          PIC 9(04) COMP.
037900     05  WS-DN-MONTH         PIC 9(02) COMP.
038000     05  WS-DN-DAY           PIC 9(02) COMP.
038100     05  WS-DN-ERA           PIC 9(03) COMP.
038200     05  WS-DN-YOE           PIC 9(05) COMP.
038300     05  WS-DN-DOY           PIC 9(05) COMP.
038400     05  WS-DN-DOE           PIC 9(07) COMP.
038500*    THE ONE FIELD OF THIS GROUP THAT 2100-CALCULA-CUSTO READS
038600*    BACK OUT, ONCE PER CALL TO 2150-DAY-NUMBER.
038700     05  WS-DN-RESULT        PIC 9(07) COMP.
038800     05  FILLER              PIC X(01) VALUE SPACE.
038900*    HOLD THE TWO DAY NUMBERS ACROSS THE SECOND CALL TO 2150 -
039000*    WS-DAYNO-WORK ITSELF IS OVERWRITTEN ON THE SECOND CALL.
039100 77  WS-DAYNO-START          PIC 9(07) COMP VALUE ZERO.
039200 77  WS-DAYNO-END            PIC 9(07) COMP VALUE ZERO.
039300*    SIGNED - A BAD TRANSACTION WITH END BEFORE START WOULD
039400*    OTHERWISE WRAP NEGATIVE INTO AN UNSIGNED FIELD.  THIS
039500*    PROGRAM DOES NOT REJECT THAT CASE EXPLICITLY; IT RELIES ON
039600*    THE MINIMUM-ONE-HOUR FLOOR BELOW TO KEEP THE BILL SANE.
039700 77  WS-TOTAL-MINUTES        PIC S9(09) COMP VALUE ZERO.
039800 77  WS-HOURS-BILLED         PIC 9(05) COMP VALUE ZERO.
039900
040000*****************************************************************
040100*    RESERVATION ID ASSIGNMENT                                  *
040200*****************************************************************
040300 01  WS-RSV-ID-CTL.
040400*    HIGH-WATER MARK, PRIMED BY 0770-LOAD-RSV-TABLE FROM THE
040500*    HIGHEST 'RSV'+7-DIGIT ID ALREADY ON FILE - CR 1091.
040600     05  WS-NEXT-RSV-SEQ     PIC 9(07) COMP VALUE ZERO.
040700*    UNUSED BY THIS VERSION - RETAINED FROM THE VER 1.5 WORK-
040800*    FILE DESIGN IN CASE THE SEQUENCE IS EVER NEEDED IN EDITED
040900*    FORM FOR A REPORT.
041000     05  WS-NEXT-RSV-EDIT    PIC 9(07).
041100     05  WS-NEW-RSV-ID.
041200         10  FILLER          PIC X(03) VALUE 'RSV'.
041300         10  WS-NEW-RSV-SEQ  PIC 9(07).
041400
041500*****************************************************************
041600*    CONTROL TOTALS FOR THE FINAL ACTIVITY REPORT               *
041700*****************************************************************
041800 01  WS-CONTROL-TOTALS.
041900     05  WS-TXN-READ-CNT     PIC 9(07) COMP VALUE ZERO.
042000     05  WS-TXN-ACCEPT-CNT   PIC 9(07) COMP VALUE ZERO.
042100     05  WS-TXN-REJECT-CNT   PIC 9(07) COMP VALUE ZERO.
042200     05  WS-RSV-MADE-CNT     PIC 9(07) COMP VALUE ZERO.
042300     05  WS-RSV-CANCEL-CNT   PIC 9(07) COMP VALUE ZERO.
042400     05  WS-CAR-ADD-CNT      PIC 9(07) COMP VALUE ZERO.
042500     05  WS-CAR-UPD-CNT      PIC 9(07) COMP VALUE ZERO.
042600     05  WS-CAR-REM-CNT      PIC 9(07) COMP VALUE ZERO.
042700*    ZONED, NOT PACKED - THIS SHOP DOES NOT PACK MONEY.
042800     05  WS-DOLLARS-BOOKED   PIC 9(09)V99  VALUE ZERO.
042900     05  FILLER              PIC X(02) VALUE SPACES.
043000*    SET BY WHICHEVER 2xxx PARAGRAPH REJECTS THE TRANSACTION,
043100*    PRINTED ON THE DETAIL LINE BY 1200-GRAVA-DETALHE - CR 1256.
043200 77  WS-REJECT-REASON        PIC X(40) VALUE SPACES.
043300
043400*****************************************************************
043500*    RUN-DATE / PAGE CONTROL                                    *
043600*****************************************************************
043700 01  WS-RUN-DATE.
043800     05  WS-RUN-YY           PIC 9(02).
043900     05  WS-RUN-MM           PIC 9(02).
044000     05  WS-RUN-DD           PIC 9(02).
044100     05  FILLER              PIC X(01) VALUE SPACE.
044200 77  WS-LINE-COUNT           PIC 9(03) COMP VALUE 99.
044300 77  WS-PAGE-COUNT           PIC 9(05) COMP VALUE ZERO.
044400
044500*****************************************************************
044600*    REPORT LINE LAYOUTS                                        *
044700*****************************************************************
044800*    HEADING LINE 1 - TITLE, RUN DATE, PAGE NUMBER.
044900 01  RPT-HEADING-1.
045000     05  FILLER              PIC X(40)
045100         VALUE 'CAR RENTAL BATCH PROCESSING REPORT   '.
045200     05  FILLER              PIC X(07) VALUE 'RUN ID:'.
045300     05  RPT-H1-MM           PIC 99.
045400     05  FILLER              PIC X(01) VALUE '/'.
045500     05  RPT-H1-DD           PIC 99.
045600     05  FILLER              PIC X(01) VALUE '/'.
045700     05  RPT-H1-YY           PIC 99.
045800     05  FILLER              PIC X(01) VALUE SPACE.
045900     05  FILLER              PIC X(05) VALUE 'PAGE '.
046000     05  RPT-H1-PAGE         PIC ZZZZ9.
046100     05  FILLER              PIC X(59) VALUE SPACES.
046200
046300*    HEADING LINE 2 - COLUMN CAPTIONS.
046400 01  RPT-HEADING-2.
046500     05  FILLER              PIC X(06) VALUE 'TXN CD'.
046600     05  FILLER              PIC X(02) VALUE SPACES.
046700     05  FILLER              PIC X(10) VALUE 'CUSTOMER'.
046800     05  FILLER              PIC X(02) VALUE SPACES.
046900     05  FILLER              PIC X(10) VALUE 'CAR ID'.
047000     05  FILLER              PIC X(02) VALUE SPACES.
047100     05  FILLER              PIC X(11) VALUE 'DISPOSITION'.
047200     05  FILLER              PIC X(20) VALUE SPACES.
047300     05  FILLER              PIC X(10) VALUE 'NEW RSV ID'.
047400     05  FILLER              PIC X(02) VALUE SPACES.
047500     05  FILLER              PIC X(12) VALUE 'TOTAL COST'.
047600     05  FILLER              PIC X(45) VALUE SPACES.
047700
047800*    ONE DETAIL LINE PER TRANSACTION - RPT-D-DISP CARRIES
047900*    EITHER THE ACCEPTED DISPOSITION TEXT OR WS-REJECT-REASON,
048000*    WHICHEVER APPLIES - SEE 1200-GRAVA-DETALHE.
048100 01  RPT-DETAIL-LINE.
048200     05  RPT-D-CODE          PIC X(06).
048300     05  FILLER              PIC X(02) VALUE SPACES.
048400     05  RPT-D-CUST          PIC X(10).
048500     05  FILLER              PIC X(02) VALUE SPACES.
048600     05  RPT-D-CAR           PIC X(10).
048700     05  FILLER              PIC X(02) VALUE SPACES.
048800     05  RPT-D-DISP          PIC X(31).
048900     05  RPT-D-RSV-ID        PIC X(10).
049000     05  FILLER              PIC X(02) VALUE SPACES.
049100     05  RPT-D-COST          PIC ZZ,ZZZ,ZZ9.99.
049200     05  FILLER              PIC X(37) VALUE SPACES.
049300
049400*    ONE LINE PER CONTROL TOTAL, PRINTED BY 8500-TOTAIS-
049500*    CONTROLE - LABEL AND VALUE ARE MOVED IN FRESH FOR EACH
049600*    LINE, THIS 01 IS REUSED EIGHT TIMES IN A ROW.
049700 01  RPT-TOTALS-LINE.
049800     05  FILLER              PIC X(30) VALUE SPACES.
049900     05  RPT-T-LABEL         PIC X(34) VALUE SPACES.
050000     05  RPT-T-VALUE         PIC ZZ,ZZZ,ZZZ,ZZ9.99.
050100     05  FILLER              PIC X(55) VALUE SPACES.
050200
050300 01  RPT-BLANK-LINE          PIC X(132) VALUE SPACES.
050400
050500*****************************************************************
050600*    PROCEDURE DIVISION.                                        *
050700*****************************************************************
050800 PROCEDURE DIVISION.
050900
051000*****************************************************************
051100*    0000-MAIN-CONTROL - OPEN, LOAD ALL THREE MASTER TABLES,   *
051200*    PRIME THE TRANSACTION READ, PROCESS EVERY TRANSACTION ON  *
051300*    THE FEED, REWRITE THE UPDATED MASTERS, PRINT THE CONTROL  *
051400*    TOTALS, CLOSE.                                             *
051500*****************************************************************
051600 0000-MAIN-CONTROL.
051700     ACCEPT WS-RUN-DATE FROM DATE.
051800     PERFORM 0700-OPEN-FILES        THRU 0700-EXIT.
051900     PERFORM 0800-INIT-REPORT       THRU 0800-EXIT.
052000     PERFORM 0750-LOAD-CAR-TABLE    THRU 0750-EXIT.
052100     PERFORM 0760-LOAD-USER-TABLE   THRU 0760-EXIT.
052200     PERFORM 0770-LOAD-RSV-TABLE    THRU 0770-EXIT.
052300     PERFORM 1050-READ-TRANSACTION  THRU 1050-EXIT.
052400     PERFORM 1000-PROCESS-TRANSACTIONS THRU 1000-EXIT
052500         UNTIL TXN-EOF.
052600     PERFORM 8000-REGRAVA-CARROS    THRU 8000-EXIT.
052700     PERFORM 8100-REGRAVA-RESERVAS  THRU 8100-EXIT.
052800     PERFORM 8500-TOTAIS-CONTROLE   THRU 8500-EXIT.
052900     PERFORM 9000-FECHA-ARQUIVOS    THRU 9000-EXIT.
053000     GOBACK.
053100
053200*****************************************************************
053300*    0700 - OPEN ALL FILES FOR THE RUN                          *
053400*****************************************************************
053500 0700-OPEN-FILES.
053600     OPEN INPUT  CAR-MASTER-FILE
053700                 USER-MASTER-FILE
053800                 RSV-MASTER-FILE
053900                 TXN-INPUT-FILE.
054000     OPEN OUTPUT PRINT-FILE.
054100     IF STATUS-CARMAST NOT = '00'
054200        DISPLAY 'RSVBATCH - CARMAST OPEN FAILED, STATUS '
054300                 STATUS-CARMAST
054400        MOVE 'Y' TO WS-TXN-EOF-SW
054500        GO TO 0700-EXIT.
054600     IF STATUS-RSVFILE NOT = '00'
054700        DISPLAY 'RSVBATCH - RSVFILE OPEN FAILED, STATUS '
054800                 STATUS-RSVFILE
054900        MOVE 'Y' TO WS-TXN-EOF-SW.
055000 0700-EXIT.
055100     EXIT.
055200
055300*****************************************************************
055400*    0750/0760/0770 - LOAD MASTERS INTO WORKING TABLES           *
055500*****************************************************************
055600*    LOAD THE ENTIRE FLEET MASTER INTO WS-CAR-TABLE.  THE
055700*    DELETED SWITCH IS FORCED 'N' HERE BECAUSE THE FLAT FILE
055800*    CARRIES NO DELETE MARKER OF ITS OWN - RC ONLY SETS THE
055900*    SWITCH IN MEMORY, THE REWRITE IN 8000 SKIPS THAT ROW.
056000 0750-LOAD-CAR-TABLE.
056100     MOVE ZERO TO WS-CAR-COUNT.
056200 0750-READ-LOOP.
056300     READ CAR-MASTER-FILE INTO CAR-REC-FD
056400         AT END GO TO 0750-EXIT.
056500     ADD 1 TO WS-CAR-COUNT.
056600     SET WS-CAR-NDX TO WS-CAR-COUNT.
056700     MOVE FD-CAR-ID     TO WS-CAR-ID (WS-CAR-NDX).
056800     MOVE FD-CAR-MODEL  TO WS-CAR-MODEL (WS-CAR-NDX).
056900     MOVE FD-CAR-BRAND  TO WS-CAR-BRAND (WS-CAR-NDX).
057000     MOVE FD-CAR-RATE   TO WS-CAR-RATE (WS-CAR-NDX).
057100     MOVE FD-CAR-STATUS TO WS-CAR-STATUS (WS-CAR-NDX).
057200     MOVE FD-CAR-TYPE   TO WS-CAR-TYPE (WS-CAR-NDX).
057300     MOVE 'N'           TO WS-CAR-DELETED-SW (WS-CAR-NDX).
057400     GO TO 0750-READ-LOOP.
057500 0750-EXIT.
057600     EXIT.
057700
057800*    LOAD THE ENTIRE CUSTOMER/ADMIN MASTER - READ ONLY, NEVER
057900*    REWRITTEN BY THIS PROGRAM.
058000 0760-LOAD-USER-TABLE.
058100     MOVE ZERO TO WS-USER-COUNT.
058200 0760-READ-LOOP.
058300     READ USER-MASTER-FILE INTO USER-REC-FD
058400         AT END GO TO 0760-EXIT.
058500     ADD 1 TO WS-USER-COUNT.
058600     SET WS-USER-NDX TO WS-USER-COUNT.
058700     MOVE FD-USER-ID         TO WS-USER-ID (WS-USER-NDX).
058800     MOVE FD-USER-TYPE       TO WS-USER-TYPE (WS-USER-NDX).
058900     MOVE FD-USER-NAME       TO WS-USER-NAME (WS-USER-NDX).
059000     MOVE FD-USER-EMAIL      TO WS-USER-EMAIL (WS-USER-NDX).
059100     MOVE FD-USER-PHONE      TO WS-USER-PHONE (WS-USER-NDX).
059200     MOVE FD-USER-LICENSE-NO TO WS-USER-LICENSE-NO (WS-USER-NDX).
059300     MOVE FD-USER-ADMIN-CODE TO WS-USER-ADMIN-CODE (WS-USER-NDX).
059400     GO TO 0760-READ-LOOP.
059500 0760-EXIT.
059600     EXIT.
059700
059800*    LOAD THE ENTIRE RESERVATION MASTER INTO WS-RSV-TABLE AND,
059900*    WHILE WE ARE SCANNING IT ANYWAY, WORK OUT THE HIGHEST
060000*    SEQUENCE NUMBER ALREADY IN USE SO 1300-PROX-ID-RESERVA
060100*    NEVER HANDS OUT A DUPLICATE RSV ID - CR 1091.
060200 0770-LOAD-RSV-TABLE.
060300     MOVE ZERO TO WS-RSV-COUNT.
060400 0770-READ-LOOP.
060500     READ RSV-MASTER-FILE INTO RSV-REC-FD
060600         AT END GO TO 0770-EXIT.
060700     ADD 1 TO WS-RSV-COUNT.
060800     SET WS-RSV-NDX TO WS-RSV-COUNT.
060900     MOVE FD-RSV-ID         TO WS-RSV-ID (WS-RSV-NDX).
061000     MOVE FD-RSV-CAR-ID     TO WS-RSV-CAR-ID (WS-RSV-NDX).
061100     MOVE FD-RSV-CUST-ID    TO WS-RSV-CUST-ID (WS-RSV-NDX).
061200     MOVE FD-RSV-START      TO WS-RSV-START (WS-RSV-NDX).
061300     MOVE FD-RSV-END        TO WS-RSV-END (WS-RSV-NDX).
061400     MOVE FD-RSV-STATUS     TO WS-RSV-STATUS (WS-RSV-NDX).
061500     MOVE FD-RSV-TOTAL-COST TO WS-RSV-TOTAL-COST (WS-RSV-NDX).
061600*    ONLY IDS IN THE SHOP'S OWN 'RSV' + 7-DIGIT FORMAT
061700*    PARTICIPATE IN THE HIGH-WATER-MARK SCAN.
061800     IF FD-RSV-ID (1:3) = 'RSV'
061900        MOVE FD-RSV-ID (4:7) TO WS-NEXT-RSV-EDIT
062000        IF WS-NEXT-RSV-EDIT > WS-NEXT-RSV-SEQ
062100           MOVE WS-NEXT-RSV-EDIT TO WS-NEXT-RSV-SEQ.
062200     GO TO 0770-READ-LOOP.
062300 0770-EXIT.
062400     EXIT.
062500
062600*****************************************************************
062700*    0800 - PAGE HEADING                                        *
062800*****************************************************************
062900 0800-INIT-REPORT.
063000     MOVE WS-RUN-YY TO RPT-H1-YY.
063100     MOVE WS-RUN-MM TO RPT-H1-MM.
063200     MOVE WS-RUN-DD TO RPT-H1-DD.
063300     ADD 1 TO WS-PAGE-COUNT.
063400     MOVE WS-PAGE-COUNT TO RPT-H1-PAGE.
063500     WRITE PRINT-REC FROM RPT-HEADING-1 AFTER ADVANCING PAGE.
063600     WRITE PRINT-REC FROM RPT-HEADING-2 AFTER ADVANCING 2.
063700     WRITE PRINT-REC FROM RPT-BLANK-LINE AFTER ADVANCING 1.
063800 0800-EXIT.
063900     EXIT.
064000
064100*****************************************************************
064200*    1050 - READ ONE TRANSACTION                                *
064300*****************************************************************
064400 1050-READ-TRANSACTION.
064500     READ TXN-INPUT-FILE INTO TXN-REC-FD
064600         AT END
064700            MOVE 'Y' TO WS-TXN-EOF-SW
064800            GO TO 1050-EXIT.
064900     MOVE FD-TXN-CODE    TO WS-TXN-CODE.
065000     MOVE FD-TXN-CUST-ID TO WS-TXN-CUST-ID.
065100     MOVE FD-TXN-CAR-ID  TO WS-TXN-CAR-ID.
065200     MOVE FD-TXN-RSV-ID  TO WS-TXN-RSV-ID.
065300     MOVE FD-TXN-START   TO WS-TXN-START.
065400     MOVE FD-TXN-END     TO WS-TXN-END.
065500     ADD 1 TO WS-TXN-READ-CNT.
065600 1050-EXIT.
065700     EXIT.
065800
065900*****************************************************************
066000*    1000 - EVALUATE THE TRANSACTION CODE AND DISPATCH           *
066100*****************************************************************
066200*    READ AND DISPATCH ONE TRANSACTION.  WS-ACCEPT-SW IS RESET
066300*    'N' HERE FOR EVERY TRANSACTION - THE 2xxx PARAGRAPHS ONLY
066400*    EVER TURN IT ON, NEVER OFF.
066500 1000-PROCESS-TRANSACTIONS.
066600     MOVE 'N' TO WS-ACCEPT-SW.
066700     MOVE SPACES TO WS-REJECT-REASON.
066800     PERFORM 1100-EVALUATE-CODIGO THRU 1100-EXIT.
066900     PERFORM 1200-GRAVA-DETALHE   THRU 1200-EXIT.
067000     IF TXN-IS-ACCEPTED
067100        ADD 1 TO WS-TXN-ACCEPT-CNT
067200     ELSE
067300        ADD 1 TO WS-TXN-REJECT-CNT.
067400     PERFORM 1050-READ-TRANSACTION THRU 1050-EXIT.
067500 1000-EXIT.
067600     EXIT.
067700
067800*    MR AND AR SHARE 2000-MAKE-RESERVATION - AN ADMIN BOOKING
067900*    ON BEHALF OF A CUSTOMER FOLLOWS THE SAME RULES AS A
068000*    CUSTOMER SELF-SERVICE BOOKING, ONLY THE ORIGINATING
068100*    TERMINAL DIFFERS AND THIS PROGRAM DOES NOT CARE WHICH.
068200 1100-EVALUATE-CODIGO.
068300     EVALUATE TRUE
068400         WHEN TXN-MAKE-RES
068500              PERFORM 2000-MAKE-RESERVATION THRU 2000-EXIT
068600         WHEN TXN-ADMIN-MAKE-RES
068700              PERFORM 2000-MAKE-RESERVATION THRU 2000-EXIT
068800         WHEN TXN-CANCEL-RES
068900              PERFORM 2200-CANCELA-RESERVA THRU 2200-EXIT
069000         WHEN TXN-ADD-CAR
069100              PERFORM 2300-INCLUI-CARRO THRU 2300-EXIT
069200         WHEN TXN-UPDATE-CAR
069300              PERFORM 2400-ALTERA-CARRO THRU 2400-EXIT
069400         WHEN TXN-REMOVE-CAR
069500              PERFORM 2500-EXCLUI-CARRO THRU 2500-EXIT
069600         WHEN OTHER
069700              MOVE 'UNKNOWN TRANSACTION CODE' TO WS-REJECT-REASON
069800     END-EVALUATE.
069900 1100-EXIT.
070000     EXIT.
070100
070200*****************************************************************
070300*    2000 - MAKE RESERVATION (MR CUSTOMER / AR ADMIN - SAME     *
070400*           RULES)                                              *
070500*****************************************************************
070600*    ONE RESERVATION TRANSACTION (MR OR AR) FROM VALIDATION
070700*    THROUGH THE PENDING-TO-CONFIRMED FLIP, ALL IN ONE PASS -
070800*    THIS SHOP DOES NOT SPLIT "BOOK" AND "CONFIRM" INTO SEPARATE
070900*    TRANSACTION CODES THE WAY SOME RENTAL SYSTEMS DO.
071000 2000-MAKE-RESERVATION.
071100     MOVE 'N' TO WS-CUST-FOUND-SW.
071200     PERFORM 2010-FIND-CUSTOMER THRU 2010-EXIT.
071300     IF NOT CUST-WAS-FOUND
071400        MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON
071500        GO TO 2000-EXIT.
071600
071700     MOVE 'N' TO WS-CAR-FOUND-SW.
071800     PERFORM 2020-FIND-CAR THRU 2020-EXIT.
071900     IF NOT CAR-WAS-FOUND
072000        MOVE 'CAR NOT FOUND' TO WS-REJECT-REASON
072100        GO TO 2000-EXIT.
072200
072300*    "AVAILABLE" MEANS STATUS 'A' IN THE CAR TABLE - A CAR
072400*    ALREADY OUT ON RENT (STATUS 'R') REJECTS HERE.
072500     IF NOT CAR-AVAILABLE (WS-CAR-SUB)
072600        MOVE 'CAR NOT AVAILABLE' TO WS-REJECT-REASON
072700        GO TO 2000-EXIT.
072800
072900     PERFORM 2100-CALCULA-CUSTO THRU 2100-EXIT.
073000
073100*    THE NEW ROW IS APPENDED TO THE END OF THE IN-MEMORY TABLE -
073200*    RESERVATIONS ARE NEVER RE-SORTED BY ID OR DATE WITHIN A RUN.
073300     PERFORM 1300-PROX-ID-RESERVA THRU 1300-EXIT.
073400     ADD 1 TO WS-RSV-COUNT.
073500     SET WS-RSV-NDX TO WS-RSV-COUNT.
073600     MOVE WS-NEW-RSV-ID   TO WS-RSV-ID (WS-RSV-NDX).
073700     MOVE WS-TXN-CAR-ID   TO WS-RSV-CAR-ID (WS-RSV-NDX).
073800     MOVE WS-TXN-CUST-ID  TO WS-RSV-CUST-ID (WS-RSV-NDX).
073900     MOVE WS-TXN-START    TO WS-RSV-START (WS-RSV-NDX).
074000     MOVE WS-TXN-END      TO WS-RSV-END (WS-RSV-NDX).
074100     MOVE 'P'             TO WS-RSV-STATUS (WS-RSV-NDX).
074200*    WS-DN-RESULT IS BORROWED AS A HOLD AREA HERE PURELY SO THE
074300*    COMPUTE BELOW READS LEFT TO RIGHT - IT HAS NO OTHER EFFECT.
074400     MOVE WS-HOURS-BILLED TO WS-DN-RESULT.
074500     COMPUTE WS-RSV-TOTAL-COST (WS-RSV-NDX) =
074600             WS-HOURS-BILLED * WS-CAR-RATE (WS-CAR-SUB).
074700
074800*    CONFIRM IMMEDIATELY - PENDING TO CONFIRMED, GUARD REPEATED
074900*    HERE EVEN THOUGH WE JUST SET PENDING ABOVE (CR 1201 ASKED
075000*    THAT THE GUARD BE EXPLICIT, NOT IMPLIED).
075100     IF NOT RSV-IS-PENDING (WS-RSV-NDX)
075200        MOVE 'CANNOT CONFIRM - NOT PENDING' TO WS-REJECT-REASON
075300        GO TO 2000-EXIT.
075400     MOVE 'C' TO WS-RSV-STATUS (WS-RSV-NDX).
075500
075600     IF NOT CAR-AVAILABLE (WS-CAR-SUB)
075700        MOVE 'CANNOT RESERVE - NOT AVAILABLE' TO WS-REJECT-REASON
075800        GO TO 2000-EXIT.
075900     MOVE 'R' TO WS-CAR-STATUS (WS-CAR-SUB).
076000
076100     ADD 1 TO WS-RSV-MADE-CNT.
076200     ADD WS-RSV-TOTAL-COST (WS-RSV-NDX) TO WS-DOLLARS-BOOKED.
076300     MOVE 'Y' TO WS-ACCEPT-SW.
076400 2000-EXIT.
076500     EXIT.
076600
076700*    LINEAR SCAN OF THE USER TABLE FOR WS-TXN-CUST-ID.
076800 2010-FIND-CUSTOMER.
076900     PERFORM 2011-SEARCH-USER
077000         VARYING WS-USER-SUB FROM 1 BY 1
077100         UNTIL WS-USER-SUB > WS-USER-COUNT
077200            OR CUST-WAS-FOUND.
077300 2010-EXIT.
077400     EXIT.
077500
077600*    ONE PASS OF THE CUSTOMER SEARCH.
077700 2011-SEARCH-USER.
077800     IF WS-USER-ID (WS-USER-SUB) = WS-TXN-CUST-ID
077900        MOVE 'Y' TO WS-CUST-FOUND-SW.
078000
078100*    LINEAR SCAN OF THE CAR TABLE FOR WS-TXN-CAR-ID.
078200 2020-FIND-CAR.
078300     PERFORM 2021-SEARCH-CAR
078400         VARYING WS-CAR-SUB FROM 1 BY 1
078500         UNTIL WS-CAR-SUB > WS-CAR-COUNT
078600            OR CAR-WAS-FOUND.
078700 2020-EXIT.
078800     EXIT.
078900
079000*    ONE PASS OF THE CAR SEARCH - A ROW MARKED DELETED (AN RC
079100*    EARLIER IN THIS SAME RUN) NEVER MATCHES, EVEN THOUGH IT
079200*    HAS NOT PHYSICALLY LEFT THE TABLE YET.
079300 2021-SEARCH-CAR.
079400     IF WS-CAR-ID (WS-CAR-SUB) = WS-TXN-CAR-ID
079500        AND NOT CAR-ROW-DELETED (WS-CAR-SUB)
079600        MOVE 'Y' TO WS-CAR-FOUND-SW.
079700
079800*****************************************************************
079900*    2100 - TOTAL COST CALCULATION                               *
080000*    HOURS = WHOLE HOURS BETWEEN START AND END (FLOOR).          *
080100*    MINIMUM BILLING IS ONE HOUR.  RATE HAS 2 DECIMALS SO THE    *
080200*    MULTIPLICATION BY AN INTEGER HOUR COUNT IS EXACT.           *
080300*****************************************************************
080400 2100-CALCULA-CUSTO.
080500     MOVE WS-TXN-START TO WS-TXN-START-HOLD.
080600     MOVE WS-TXN-END   TO WS-TXN-END-HOLD.
080700
080800     MOVE WS-START-YR  TO WS-DN-YEAR.
080900     MOVE WS-START-MO  TO WS-DN-MONTH.
081000     MOVE WS-START-DA  TO WS-DN-DAY.
081100     PERFORM 2150-DAY-NUMBER THRU 2150-EXIT.
081200     MOVE WS-DN-RESULT TO WS-DAYNO-START.
081300
081400     MOVE WS-END-YR    TO WS-DN-YEAR.
081500     MOVE WS-END-MO    TO WS-DN-MONTH.
081600     MOVE WS-END-DA    TO WS-DN-DAY.
081700     PERFORM 2150-DAY-NUMBER THRU 2150-EXIT.
081800     MOVE WS-DN-RESULT TO WS-DAYNO-END.
081900
082000     COMPUTE WS-TOTAL-MINUTES =
082100         (WS-DAYNO-END - WS-DAYNO-START) * 1440
082200         + (WS-END-HR * 60 + WS-END-MI)
082300         - (WS-START-HR * 60 + WS-START-MI).
082400
082500     COMPUTE WS-HOURS-BILLED = WS-TOTAL-MINUTES / 60.
082600     IF WS-HOURS-BILLED = 0
082700        MOVE 1 TO WS-HOURS-BILLED.
082800 2100-EXIT.
082900     EXIT.
083000
083100*    DAY-NUMBER FROM A PROLEPTIC-GREGORIAN CIVIL DATE.  ONLY THE
083200*    DIFFERENCE BETWEEN TWO CALLS IS EVER USED SO NO EPOCH
083300*    OFFSET IS NEEDED - CR 1147 (WHOLE-HOUR BILLING ACROSS A
083400*    DAY BOUNDARY).
083500 2150-DAY-NUMBER.
083600     IF WS-DN-MONTH > 2
083700        SUBTRACT 3 FROM WS-DN-MONTH
083800     ELSE
083900        ADD 9 TO WS-DN-MONTH
084000        SUBTRACT 1 FROM WS-DN-YEAR.
084100     DIVIDE WS-DN-YEAR BY 400 GIVING WS-DN-ERA.
084200     COMPUTE WS-DN-YOE = WS-DN-YEAR - (WS-DN-ERA * 400).
084300     COMPUTE WS-DN-DOY =
084400         ((153 * WS-DN-MONTH) + 2) / 5 + WS-DN-DAY - 1.
084500     COMPUTE WS-DN-DOE =
084600         (WS-DN-YOE * 365) + (WS-DN-YOE / 4)
084700         - (WS-DN-YOE / 100) + WS-DN-DOY.
084800     COMPUTE WS-DN-RESULT = (WS-DN-ERA * 146097) + WS-DN-DOE.
084900 2150-EXIT.
085000     EXIT.
085100
085200*****************************************************************
085300*    2200 - CANCEL RESERVATION (CX)                              *
085400*****************************************************************
085500*    CANCEL A PENDING OR CONFIRMED RESERVATION.  THE CAR IS
085600*    RETURNED TO AVAILABLE ONLY IF IT IS STILL FOUND IN THE
085700*    TABLE - AN RC EARLIER IN THE SAME RUN CAN HAVE MARKED IT
085800*    DELETED, IN WHICH CASE THE STATUS FLIP IS SIMPLY SKIPPED.
085900 2200-CANCELA-RESERVA.
086000     MOVE 'N' TO WS-RSV-FOUND-SW.
086100     PERFORM 2210-FIND-RSV THRU 2210-EXIT.
086200     IF NOT RSV-WAS-FOUND
086300        MOVE 'RESERVATION NOT FOUND' TO WS-REJECT-REASON
086400        GO TO 2200-EXIT.
086500
086600     IF RSV-IS-CANCELLED (WS-RSV-SUB)
086700        MOVE 'ALREADY CANCELLED' TO WS-REJECT-REASON
086800        GO TO 2200-EXIT.
086900
087000     MOVE 'X' TO WS-RSV-STATUS (WS-RSV-SUB).
087100     MOVE 'N' TO WS-CAR-FOUND-SW.
087200     MOVE WS-RSV-CAR-ID (WS-RSV-SUB) TO WS-TXN-CAR-ID.
087300     PERFORM 2020-FIND-CAR THRU 2020-EXIT.
087400     IF CAR-WAS-FOUND
087500        MOVE 'A' TO WS-CAR-STATUS (WS-CAR-SUB).
087600
087700     ADD 1 TO WS-RSV-CANCEL-CNT.
087800     MOVE 'Y' TO WS-ACCEPT-SW.
087900 2200-EXIT.
088000     EXIT.
088100
088200*    LINEAR SCAN OF THE RESERVATION TABLE FOR WS-TXN-RSV-ID.
088300 2210-FIND-RSV.
088400     PERFORM 2211-SEARCH-RSV
088500         VARYING WS-RSV-SUB FROM 1 BY 1
088600         UNTIL WS-RSV-SUB > WS-RSV-COUNT
088700            OR RSV-WAS-FOUND.
088800 2210-EXIT.
088900     EXIT.
089000
089100*    ONE PASS OF THE RESERVATION SEARCH.
089200 2211-SEARCH-RSV.
089300     IF WS-RSV-ID (WS-RSV-SUB) = WS-TXN-RSV-ID
089400        MOVE 'Y' TO WS-RSV-FOUND-SW.
089500
089600*****************************************************************
089700*    2300 - ADD CAR (AC)                                         *
089800*    NO DUPLICATE-ID CHECK HERE - THE SPEC LEAVES DUPLICATE     *
089900*    CAR IDS TO OPERATOR DISCIPLINE, SAME AS THE ORIGINAL       *
090000*    RELCAR/RELCARD ENTRY POINT.                                *
090100*****************************************************************
090200 2300-INCLUI-CARRO.
090300     ADD 1 TO WS-CAR-COUNT.
090400     SET WS-CAR-NDX TO WS-CAR-COUNT.
090500     MOVE WS-TXN-CAR-ID    TO WS-CAR-ID (WS-CAR-NDX).
090600     MOVE WS-TXN-CD-MODEL  TO WS-CAR-MODEL (WS-CAR-NDX).
090700     MOVE WS-TXN-CD-BRAND  TO WS-CAR-BRAND (WS-CAR-NDX).
090800     MOVE WS-TXN-CD-RATE   TO WS-CAR-RATE (WS-CAR-NDX).
090900     MOVE WS-TXN-CD-STATUS TO WS-CAR-STATUS (WS-CAR-NDX).
091000     MOVE WS-TXN-CD-TYPE   TO WS-CAR-TYPE (WS-CAR-NDX).
091100     MOVE 'N'              TO WS-CAR-DELETED-SW (WS-CAR-NDX).
091200     ADD 1 TO WS-CAR-ADD-CNT.
091300     MOVE 'Y' TO WS-ACCEPT-SW.
091400 2300-EXIT.
091500     EXIT.
091600
091700*****************************************************************
091800*    2400 - UPDATE CAR (UC) - WHOLE-RECORD REPLACE               *
091900*    EVERY EDITABLE FIELD IS OVERWRITTEN - THERE IS NO PARTIAL  *
092000*    UPDATE ON THIS TRANSACTION CODE.                            *
092100*****************************************************************
092200 2400-ALTERA-CARRO.
092300     MOVE 'N' TO WS-CAR-FOUND-SW.
092400     PERFORM 2020-FIND-CAR THRU 2020-EXIT.
092500     IF NOT CAR-WAS-FOUND
092600        MOVE 'CAR NOT FOUND' TO WS-REJECT-REASON
092700        GO TO 2400-EXIT.
092800
092900     MOVE WS-TXN-CD-MODEL  TO WS-CAR-MODEL (WS-CAR-SUB).
093000     MOVE WS-TXN-CD-BRAND  TO WS-CAR-BRAND (WS-CAR-SUB).
093100     MOVE WS-TXN-CD-RATE   TO WS-CAR-RATE (WS-CAR-SUB).
093200     MOVE WS-TXN-CD-STATUS TO WS-CAR-STATUS (WS-CAR-SUB).
093300     MOVE WS-TXN-CD-TYPE   TO WS-CAR-TYPE (WS-CAR-SUB).
093400     ADD 1 TO WS-CAR-UPD-CNT.
093500     MOVE 'Y' TO WS-ACCEPT-SW.
093600 2400-EXIT.
093700     EXIT.
093800
093900*****************************************************************
094000*    2500 - REMOVE CAR (RC) - BLOCKED BY ACTIVE RESERVATIONS     *
094100*    "ACTIVE" MEANS ANY STATUS OTHER THAN CANCELLED, NOT JUST   *
094200*    PENDING - CR 1147 CLOSED A HOLE WHERE A CONFIRMED          *
094300*    RESERVATION COULD BE ORPHANED BY REMOVING ITS CAR.          *
094400*****************************************************************
094500 2500-EXCLUI-CARRO.
094600     MOVE 'N' TO WS-CAR-FOUND-SW.
094700     PERFORM 2020-FIND-CAR THRU 2020-EXIT.
094800     IF NOT CAR-WAS-FOUND
094900        MOVE 'CAR NOT FOUND' TO WS-REJECT-REASON
095000        GO TO 2500-EXIT.
095100
095200     MOVE 'N' TO WS-BLOCKED-SW.
095300     PERFORM 2510-SCAN-RSV-FOR-CAR
095400         VARYING WS-RSV-SUB FROM 1 BY 1
095500         UNTIL WS-RSV-SUB > WS-RSV-COUNT
095600            OR CAR-IS-BLOCKED.
095700     IF CAR-IS-BLOCKED
095800        MOVE 'CANNOT REMOVE CAR WITH ACTIVE RESERVATIONS'
095900             TO WS-REJECT-REASON
096000        GO TO 2500-EXIT.
096100
096200*    NOT PHYSICALLY REMOVED FROM THE TABLE - JUST FLAGGED SO
096300*    8010-WRITE-CAR-ROW SKIPS IT AT REWRITE TIME.
096400     MOVE 'Y' TO WS-CAR-DELETED-SW (WS-CAR-SUB).
096500     ADD 1 TO WS-CAR-REM-CNT.
096600     MOVE 'Y' TO WS-ACCEPT-SW.
096700 2500-EXIT.
096800     EXIT.
096900
097000*    ONE PASS OF THE RESERVATION SCAN USED TO BLOCK AN RC.
097100 2510-SCAN-RSV-FOR-CAR.
097200     IF WS-RSV-CAR-ID (WS-RSV-SUB) = WS-TXN-CAR-ID
097300        AND NOT RSV-IS-CANCELLED (WS-RSV-SUB)
097400        MOVE 'Y' TO WS-BLOCKED-SW.
097500
097600*****************************************************************
097700*    1200 - PER-TRANSACTION DETAIL LINE                         *
097800*    THE NEW RSV ID AND COST ONLY PRINT FOR AN ACCEPTED MR/AR - *
097900*    EVERY OTHER TRANSACTION TYPE LEAVES THOSE COLUMNS BLANK.   *
098000*****************************************************************
098100 1200-GRAVA-DETALHE.
098200     MOVE WS-TXN-CODE     TO RPT-D-CODE.
098300     MOVE WS-TXN-CUST-ID  TO RPT-D-CUST.
098400     MOVE WS-TXN-CAR-ID   TO RPT-D-CAR.
098500     MOVE SPACES          TO RPT-D-RSV-ID.
098600     MOVE ZERO            TO RPT-D-COST.
098700     IF TXN-IS-ACCEPTED
098800        MOVE 'ACCEPTED' TO RPT-D-DISP
098900        IF TXN-MAKE-RES OR TXN-ADMIN-MAKE-RES
099000           MOVE WS-NEW-RSV-ID TO RPT-D-RSV-ID
099100           MOVE WS-RSV-TOTAL-COST (WS-RSV-NDX) TO RPT-D-COST
099200        END-IF
099300     ELSE
099400        STRING 'REJECTED - ' DELIMITED BY SIZE
099500               WS-REJECT-REASON DELIMITED BY SIZE
099600               INTO RPT-D-DISP
099700     END-IF.
099800     WRITE PRINT-REC FROM RPT-DETAIL-LINE AFTER ADVANCING 1.
099900 1200-EXIT.
100000     EXIT.
100100
100200*****************************************************************
100300*    1300 - NEXT RESERVATION ID - SEQUENTIAL RSV + 7-DIGIT SEQ   *
100400*    WS-NEXT-RSV-SEQ WAS PRIMED TO THE HIGHEST EXISTING ID BY   *
100500*    0770-LOAD-RSV-TABLE, SO THIS ALWAYS MOVES FORWARD ACROSS   *
100600*    RUNS - CR 1091.                                             *
100700*****************************************************************
100800 1300-PROX-ID-RESERVA.
100900     ADD 1 TO WS-NEXT-RSV-SEQ.
101000     MOVE WS-NEXT-RSV-SEQ TO WS-NEW-RSV-SEQ.
101100 1300-EXIT.
101200     EXIT.
101300
101400*****************************************************************
101500*    8000/8100 - REWRITE THE CAR AND RESERVATION MASTERS         *
101600*    CLOSE THEN RE-OPEN OUTPUT - THIS SHOP'S USUAL WAY OF       *
101700*    REPLACING A LINE-SEQUENTIAL FILE WHOLESALE, SINCE THERE    *
101800*    IS NO REWRITE-IN-PLACE ON A VARIABLE-COUNT FLAT FILE.       *
101900*****************************************************************
102000 8000-REGRAVA-CARROS.
102100     CLOSE CAR-MASTER-FILE.
102200     OPEN OUTPUT CAR-MASTER-FILE.
102300     PERFORM 8010-WRITE-CAR-ROW
102400         VARYING WS-CAR-SUB FROM 1 BY 1
102500         UNTIL WS-CAR-SUB > WS-CAR-COUNT.
102600 8000-EXIT.
102700     EXIT.
102800
102900*    A ROW FLAGGED DELETED BY AN RC THIS RUN IS SIMPLY DROPPED
103000*    FROM THE REWRITTEN FILE - THIS IS WHERE THE REMOVAL
103100*    ACTUALLY TAKES EFFECT ON DISK.
103200 8010-WRITE-CAR-ROW.
103300     IF NOT CAR-ROW-DELETED (WS-CAR-SUB)
103400        MOVE WS-CAR-ID (WS-CAR-SUB)     TO FD-CAR-ID
103500        MOVE WS-CAR-MODEL (WS-CAR-SUB)  TO FD-CAR-MODEL
103600        MOVE WS-CAR-BRAND (WS-CAR-SUB)  TO FD-CAR-BRAND
103700        MOVE WS-CAR-RATE (WS-CAR-SUB)   TO FD-CAR-RATE
103800        MOVE WS-CAR-STATUS (WS-CAR-SUB) TO FD-CAR-STATUS
103900        MOVE WS-CAR-TYPE (WS-CAR-SUB)   TO FD-CAR-TYPE
104000        MOVE SPACES                     TO FD-CAR-FILLER
104100        WRITE CAR-REC-FD.
104200
104300*    SAME CLOSE/RE-OPEN-OUTPUT PATTERN AS 8000 ABOVE.
104400 8100-REGRAVA-RESERVAS.
104500     CLOSE RSV-MASTER-FILE.
104600     OPEN OUTPUT RSV-MASTER-FILE.
104700     PERFORM 8110-WRITE-RSV-ROW
104800         VARYING WS-RSV-SUB FROM 1 BY 1
104900         UNTIL WS-RSV-SUB > WS-RSV-COUNT.
105000 8100-EXIT.
105100     EXIT.
105200
105300*    UNLIKE THE CAR TABLE, RESERVATIONS ARE NEVER DELETED FROM
105400*    THE TABLE (CANCEL ONLY FLIPS THE STATUS BYTE) SO EVERY
105500*    ROW IN WS-RSV-TABLE IS WRITTEN BACK, NO SKIP TEST NEEDED.
105600 8110-WRITE-RSV-ROW.
105700     MOVE WS-RSV-ID (WS-RSV-SUB)         TO FD-RSV-ID.
105800     MOVE WS-RSV-CAR-ID (WS-RSV-SUB)     TO FD-RSV-CAR-ID.
105900     MOVE WS-RSV-CUST-ID (WS-RSV-SUB)    TO FD-RSV-CUST-ID.
106000     MOVE WS-RSV-START (WS-RSV-SUB)      TO FD-RSV-START.
106100     MOVE WS-RSV-END (WS-RSV-SUB)        TO FD-RSV-END.
106200     MOVE WS-RSV-STATUS (WS-RSV-SUB)     TO FD-RSV-STATUS.
106300     MOVE WS-RSV-TOTAL-COST (WS-RSV-SUB) TO FD-RSV-TOTAL-COST.
106400     MOVE SPACES                         TO FD-RSV-FILLER.
106500     WRITE RSV-REC-FD.
106600
106700*****************************************************************
106800*    8500 - FINAL CONTROL TOTALS - EIGHT LINES, ONE PER         *
106900*    ACCUMULATOR IN WS-CONTROL-TOTALS, EACH BUILT AND WRITTEN   *
107000*    IN TURN USING THE SAME RPT-TOTALS-LINE 01.                  *
107100*****************************************************************
107200*    THE BLANK LINE PLUS TWO-LINE ADVANCE GIVES THE OPERATOR
107300*    CLEAR AIR BEFORE THE TOTALS BLOCK ON THE PRINTOUT.
107400 8500-TOTAIS-CONTROLE.
107500     WRITE PRINT-REC FROM RPT-BLANK-LINE AFTER ADVANCING 2.
107600
107700*    COUNT OF EVERY DETAIL RECORD PULLED OFF TXNFILE THIS RUN,
107800*    REGARDLESS OF DISPOSITION - THE RECONCILIATION FIGURE.
107900     MOVE 'TRANSACTIONS READ .............' TO RPT-T-LABEL.
108000     MOVE WS-TXN-READ-CNT TO RPT-T-VALUE.
108100     WRITE PRINT-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
108200
108300*    ACCEPTED + REJECTED BELOW MUST FOOT TO TRANSACTIONS READ -
108400*    A MISMATCH MEANS A TRANSACTION CODE FELL THROUGH THE
108500*    1100-EVALUATE-CODIGO EVALUATE WITHOUT SETTING WS-ACCEPT-SW.
108600     MOVE 'TRANSACTIONS ACCEPTED .........' TO RPT-T-LABEL.
108700     MOVE WS-TXN-ACCEPT-CNT TO RPT-T-VALUE.
108800     WRITE PRINT-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
108900
109000     MOVE 'TRANSACTIONS REJECTED .........' TO RPT-T-LABEL.
109100     MOVE WS-TXN-REJECT-CNT TO RPT-T-VALUE.
109200     WRITE PRINT-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
109300
109400*    MR AND ADMIN-ON-BEHALF (AR) BOTH ROLL UP INTO THIS ONE
109500*    COUNTER - SEE 1100-EVALUATE-CODIGO.
109600     MOVE 'RESERVATIONS MADE .............' TO RPT-T-LABEL.
109700     MOVE WS-RSV-MADE-CNT TO RPT-T-VALUE.
109800     WRITE PRINT-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
109900
110000     MOVE 'RESERVATIONS CANCELLED ........' TO RPT-T-LABEL.
110100     MOVE WS-RSV-CANCEL-CNT TO RPT-T-VALUE.
110200     WRITE PRINT-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
110300
110400     MOVE 'CARS ADDED ....................' TO RPT-T-LABEL.
110500     MOVE WS-CAR-ADD-CNT TO RPT-T-VALUE.
110600     WRITE PRINT-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
110700
110800     MOVE 'CARS UPDATED ..................' TO RPT-T-LABEL.
110900     MOVE WS-CAR-UPD-CNT TO RPT-T-VALUE.
111000     WRITE PRINT-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
111100
111200*    CARS REMOVED COUNTS EVERY SUCCESSFUL RC, NOT JUST THE
111300*    ONES STILL PHYSICALLY ON FILE AT PRINT TIME - THE ROWS
111400*    THEMSELVES ARE ALREADY GONE BY THE TIME 8000 RUNS.
111500     MOVE 'CARS REMOVED ..................' TO RPT-T-LABEL.
111600     MOVE WS-CAR-REM-CNT TO RPT-T-VALUE.
111700     WRITE PRINT-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
111800
111900*    ZONED ACCUMULATOR, NOT PACKED - SEE THE NOTE ON
112000*    WS-DOLLARS-BOOKED IN WORKING-STORAGE.  THIS IS THE ONE
112100*    DOLLAR FIGURE THIS PROGRAM PRINTS.
112200     MOVE 'TOTAL DOLLARS BOOKED ..........' TO RPT-T-LABEL.
112300     MOVE WS-DOLLARS-BOOKED TO RPT-T-VALUE.
112400     WRITE PRINT-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
112500 8500-EXIT.
112600     EXIT.
112700
112800*****************************************************************
112900*    9000 - CLOSE FILES                                          *
113000*****************************************************************
113100*    CR 1502B - CARMAST AND RSVFILE ARE RE-OPENED OUTPUT IN
113200*    8000/8100 TO REWRITE THE UPDATED MASTERS AND WERE BEING
113300*    LEFT OPEN AT GOBACK.  BOTH ADDED TO THE FINAL CLOSE.
113400*    USER-MASTER-FILE IS CLOSED HERE FOR THE FIRST AND ONLY
113500*    TIME - IT IS NEVER REWRITTEN, SO IT NEEDS NO 8xxx STEP.
113600 9000-FECHA-ARQUIVOS.
113700     CLOSE CAR-MASTER-FILE
113800           USER-MASTER-FILE
113900           RSV-MASTER-FILE
114000           TXN-INPUT-FILE
114100           PRINT-FILE.
114200 9000-EXIT.
114300     EXIT.
