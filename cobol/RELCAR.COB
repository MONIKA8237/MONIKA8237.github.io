000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RELCAR.
000300 AUTHOR.        J PRICE.
000400 INSTALLATION.  MIDSTATE FLEET RENTAL CO - DATA PROCESSING.
000500 DATE-WRITTEN.  22/08/90.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - FLEET OPERATIONS ONLY.
000800*****************************************************************
000900*  RELCAR  -  FLEET LISTING - ALL CARS                          *
001000*                                                                *
001100*  PURPOSE:  PRINTS ONE LINE PER CAR ON THE CAR MASTER, ANY     *
001200*            STATUS.  RUN AFTER RSVBATCH SO THE LISTING          *
001300*            REFLECTS THE CURRENT RUN'S ACTIVITY.                *
001400*                                                                *
001500*  THIS IS THE SIMPLEST OF THE FOUR LISTING JOBS - ONE FILE IN,  *
001600*  ONE FILE OUT, NO JOIN AGAINST ANOTHER MASTER.  RELCARD IS THE *
001700*  SAME SHAPE FILTERED TO AVAILABLE CARS ONLY; RELRSV AND        *
001800*  RELCLI ADD A SECOND MASTER FOR THE JOIN.  KEEP THIS ONE AS    *
001900*  THE PATTERN TO COPY WHEN A NEW FLAT LISTING IS REQUESTED.     *
002000*                                                                *
002100*  VER   DATE        BY    DESCRIPTION                          *
002200*  ---   --------    ----  -----------------------------------  *
002300*  1.0   22/08/90    JP    INITIAL RELEASE.                     *
002400*  1.1   14/03/92    MS    "NO CARS" MESSAGE ADDED FOR EMPTY     *
002500*                          FLEET - CR 1223.                     *
002600*  1.2   30/11/98    MS    Y2K REVIEW - RUN-DATE HEADING IS      *
002700*                          2-DIGIT YEAR, DISPLAY ONLY, NO        *
002800*                          ARITHMETIC PERFORMED ON IT.  NO       *
002900*                          CHANGE REQUIRED - CR 1340.            *
003000*  1.3   19/10/03    JP    HEADING/COLUMN SPACING BROUGHT IN     *
003100*                          LINE WITH THE OTHER FLEET REPORTS     *
003200*                          AFTER THE FIELD REVIEW - CR 1502.     *
003300*****************************************************************
003400
003500*****************************************************************
003600*    ENVIRONMENT DIVISION                                       *
003700*    IBM-4381 IS THE SHOP'S STANDARD SOURCE/OBJECT COMPUTER      *
003800*    ENTRY FOR ALL FLEET-OPS BATCH WORK - SEE THE STANDARDS      *
003900*    BINDER, NOT REPEATED HERE FOR EVERY PROGRAM.                *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-4381.
004400 OBJECT-COMPUTER.  IBM-4381.
004500*    UPSI-0 IS THE OPERATOR'S DEBUG SWITCH, SET ON AT JCL TIME
004600*    FOR A RERUN-FROM-SCRATCH.  NOT ACTED ON BY THIS PROGRAM
004700*    (IT HAS NO TRACE OUTPUT OF ITS OWN) BUT DECLARED FOR
004800*    CONSISTENCY WITH THE OTHER FLEET-OPS REPORT PROGRAMS.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS RSV-DIGITS IS '0' THRU '9'
005200     UPSI-0 ON STATUS IS RERUN-FROM-SCRATCH
005300            OFF STATUS IS NORMAL-DAILY-RUN.
005400
005500*****************************************************************
005600*    FILE-CONTROL - ONE INPUT MASTER, ONE OUTPUT REPORT.         *
005700*****************************************************************
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*    CARMAST - THE FLEET MASTER, AS REWRITTEN BY THE MOST
006100*    RECENT RSVBATCH RUN.  READ-ONLY HERE.
006200     SELECT CAR-MASTER-FILE   ASSIGN TO CARMAST
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS  IS STATUS-CARMAST.
006500
006600*    RPTFILE - THE PRINT STREAM FOR THIS JOB.  ONE RELCAR RUN,
006700*    ONE RPTFILE - NOT SHARED WITH RSVBATCH'S OWN REPORT FILE.
006800     SELECT PRINT-FILE        ASSIGN TO RPTFILE
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS  IS STATUS-RPTFILE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500*****************************************************************
007600*    CAR-REC-FD - FLEET MASTER RECORD, 58 BYTES.  LAYOUT MUST   *
007700*    STAY IN STEP WITH RSVBATCH/RSVSEED/RELCARD/RELRSV/RELCLI -  *
007800*    THIS SHOP DOES NOT COPY-BOOK ITS RECORD LAYOUTS, SO A       *
007900*    LAYOUT CHANGE MEANS CHANGING ALL SIX PROGRAMS BY HAND.      *
008000*****************************************************************
008100 FD  CAR-MASTER-FILE
008200     LABEL RECORD IS STANDARD
008300     VALUE OF FILE-ID IS 'CARMAST.DAT'
008400     RECORD CONTAINS 58 CHARACTERS.
008500 01  CAR-REC-FD.
008600*    UNIQUE CAR IDENTIFIER, ASSIGNED BY RSVSEED OR BY THE AC
008700*    ADD-CAR TRANSACTION IN RSVBATCH.  NEVER REUSED.
008800     05  FD-CAR-ID           PIC X(10).
008900*    FREE-TEXT MODEL NAME - "CAMRY", "CR-V", ETC.  NOT VALIDATED
009000*    AGAINST ANY TABLE, PRINTED AS SUPPLIED.
009100     05  FD-CAR-MODEL        PIC X(15).
009200*    FREE-TEXT MAKE/BRAND NAME.  SAME "PRINT AS SUPPLIED" RULE
009300*    AS FD-CAR-MODEL ABOVE.
009400     05  FD-CAR-BRAND        PIC X(15).
009500*    HOURLY RENTAL RATE, DOLLARS AND CENTS, ZONED DISPLAY - THIS
009600*    SHOP DOES NOT PACK MONEY FIELDS ON LINE-SEQUENTIAL FILES.
009700     05  FD-CAR-RATE         PIC 9(05)V99.
009800*    ONE-CHAR STATUS CODE - A/R/N/M, SEE WS-STATUS-TEXT-TABLE
009900*    BELOW FOR THE FULL TEXT EACH CODE EXPANDS TO ON THE REPORT.
010000     05  FD-CAR-STATUS       PIC X(01).
010100*    ONE-CHAR VEHICLE CLASS CODE - S/U/T, SEE WS-TYPE-TEXT-TABLE.
010200     05  FD-CAR-TYPE         PIC X(01).
010300*    RESERVED, UNUSED - ROOM FOR A FUTURE FIELD (E.G. ODOMETER
010400*    OR LOT LOCATION) WITHOUT LENGTHENING THE RECORD AGAIN.
010500     05  FILLER              PIC X(09).
010600*    RAW CHARACTER VIEW OF THE RATE FIELD, USED TO SPOT A
010700*    MIS-KEYED OR ZONE-DAMAGED RATE BEFORE WE TRY TO EDIT IT
010800*    FOR PRINT - CR 1223.
010900 01  FD-CAR-RATE-X REDEFINES FD-CAR-RATE PIC X(07).
011000
011100*****************************************************************
011200*    PRINT-FILE - STANDARD 132-COLUMN LINE PRINTER IMAGE.        *
011300*****************************************************************
011400 FD  PRINT-FILE
011500     LABEL RECORD IS OMITTED
011600     RECORD CONTAINS 132 CHARACTERS.
011700 01  PRINT-REC.
011800*    RECEIVES THE HEADING/DETAIL/MESSAGE/BLANK LINE VIA
011900*    WRITE ... FROM - PRINT-REC ITSELF IS NEVER MOVED TO
012000*    DIRECTLY BY ANY PARAGRAPH IN THIS PROGRAM.
012100     05  PRINT-REC-DATA      PIC X(131).
012200*    CARRIAGE-CONTROL BYTE RESERVED BY CONVENTION ACROSS ALL
012300*    FLEET-OPS PRINT FILES, EVEN THOUGH ADVANCING PHRASES DO
012400*    THE ACTUAL SPACING ON THIS SHOP'S PRINT SPOOLER.
012500     05  FILLER              PIC X(01).
012600
012700 WORKING-STORAGE SECTION.
012800*    I/O STATUS RETURN CODES, CHECKED AFTER EACH OPEN/CLOSE.
012900*    '00' IS SUCCESSFUL COMPLETION PER THE FILE STATUS TABLE
013000*    IN THE STANDARDS BINDER.
013100 01  WS-FILE-STATUSES.
013200     05  STATUS-CARMAST      PIC X(02) VALUE SPACES.
013300     05  STATUS-RPTFILE      PIC X(02) VALUE SPACES.
013400     05  FILLER              PIC X(02) VALUE SPACES.
013500
013600*    RUN CONTROL SWITCHES - END OF FLEET MASTER, AND WHETHER
013700*    ANY DETAIL LINE HAS BEEN PRINTED YET (DRIVES THE "NO CARS"
013800*    MESSAGE IN 0000-MAIN-CONTROL).
013900 01  WS-SWITCHES.
014000*    SET 'Y' BY THE AT END CLAUSE ON THE CARMAST READ IN
014100*    1050-READ-CAR; TESTED BY THE 88 BELOW, NEVER BY LITERAL.
014200     05  WS-CAR-EOF-SW       PIC X(01) VALUE 'N'.
014300         88  CAR-EOF                    VALUE 'Y'.
014400*    SET 'Y' THE FIRST TIME 1000-LIST-CARS WRITES A DETAIL
014500*    LINE.  STILL 'N' AT 0000-MAIN-CONTROL MEANS THE FLEET
014600*    MASTER WAS EMPTY OR EVERY ROW HAD A BAD RATE.
014700     05  WS-ANY-CARS-SW      PIC X(01) VALUE 'N'.
014800         88  ANY-CARS-PRINTED            VALUE 'Y'.
014900     05  FILLER              PIC X(02) VALUE SPACES.
015000
015100*    RUN TOTALS - CARS PRINTED, AND THE CURRENT REPORT PAGE
015200*    NUMBER.  BOTH COMP SINCE THEY ARE PURE COUNTERS, NEVER
015300*    MOVED TO OR FROM A DISPLAY FIELD EXCEPT FOR THE HEADING.
015400 77  WS-CAR-COUNT             PIC 9(05) COMP VALUE ZERO.
015500 77  WS-PAGE-COUNT            PIC 9(05) COMP VALUE ZERO.
015600*    RUN DATE, ACCEPTED FROM THE SYSTEM CLOCK AT 0000-MAIN-
015700*    CONTROL AND MOVED INTO THE PAGE-1 HEADING BELOW.  DISPLAY
015800*    ONLY - NO DATE ARITHMETIC IS DONE IN THIS PROGRAM.
015900 01  WS-RUN-DATE.
016000     05  WS-RUN-YY            PIC 9(02).
016100     05  WS-RUN-MM            PIC 9(02).
016200     05  WS-RUN-DD            PIC 9(02).
016300     05  FILLER              PIC X(01) VALUE SPACE.
016400
016500*****************************************************************
016600*    STATUS-CODE-TO-TEXT TABLE, LOOKED UP BY 2200-EDIT-STATUS.  *
016700*    KEPT AS A TABLE (RATHER THAN AN EVALUATE) SO A NEW STATUS  *
016800*    ADDED TO THE FLEET RULES DOES NOT REQUIRE A CODE CHANGE    *
016900*    HERE, ONLY A NEW TABLE ENTRY - CR 1223.                    *
017000*    EACH FILLER PAIRS A ONE-CHAR CODE WITH A NINE-CHAR TEXT -  *
017100*    'A' + 'AVAILABLE', 'R' + 'RESERVED ', AND SO ON.  THE      *
017200*    REDEFINES BELOW SLICES THE SAME BYTES INTO A SEARCHABLE    *
017300*    OCCURS TABLE.                                              *
017400*****************************************************************
017500 01  WS-STATUS-TEXT-TABLE.
017600     05  FILLER PIC X(10) VALUE 'AAVAILABLE'.
017700     05  FILLER PIC X(10) VALUE 'RRESERVED '.
017800     05  FILLER PIC X(10) VALUE 'NRENTED   '.
017900     05  FILLER PIC X(10) VALUE 'MMAINTENAN'.
018000 01  WS-STATUS-TEXT-R REDEFINES WS-STATUS-TEXT-TABLE.
018100     05  WS-ST-ENTRY OCCURS 4 TIMES INDEXED BY WS-ST-NDX.
018200         10  WS-ST-CODE       PIC X(01).
018300         10  WS-ST-TEXT       PIC X(09).
018400
018500*    CAR-TYPE-TO-TEXT TABLE, SAME IDIOM - 'S'+'SEDAN ', ETC.
018600*    LOOKED UP BY 2300-EDIT-TYPE.
018700 01  WS-TYPE-TEXT-TABLE.
018800     05  FILLER PIC X(06) VALUE 'SSEDAN '.
018900     05  FILLER PIC X(06) VALUE 'USUV   '.
019000     05  FILLER PIC X(06) VALUE 'TTRUCK '.
019100 01  WS-TYPE-TEXT-R REDEFINES WS-TYPE-TEXT-TABLE.
019200     05  WS-TT-ENTRY OCCURS 3 TIMES INDEXED BY WS-TT-NDX.
019300         10  WS-TT-CODE       PIC X(01).
019400         10  WS-TT-TEXT       PIC X(05).
019500
019600*    EDITED STATUS/TYPE TEXT FOR THE CURRENT CAR, FILLED BY
019700*    2200/2300 AND MOVED TO THE DETAIL LINE IN 1000-LIST-CARS.
019800 77  WS-STATUS-DISPLAY        PIC X(09) VALUE SPACES.
019900 77  WS-TYPE-DISPLAY          PIC X(05) VALUE SPACES.
020000*    COUNT OF CARS SKIPPED BECAUSE FD-CAR-RATE-X FAILED THE
020100*    NUMERIC TEST - SEE 1000-LIST-CARS.  NOT PRINTED ANYWHERE
020200*    YET; DISPLAYED TO THE OPERATOR CONSOLE ONLY.  A FUTURE
020300*    ENHANCEMENT MIGHT ADD IT TO THE REPORT FOOTING.
020400 77  WS-BAD-RATE-CNT          PIC 9(05) COMP VALUE ZERO.
020500
020600*****************************************************************
020700*    REPORT LINE LAYOUTS - PAGE HEADING, COLUMN HEADING,        *
020800*    DETAIL LINE, "NO CARS" MESSAGE LINE, AND A SPACER.         *
020900*****************************************************************
021000 01  RPT-HEADING-1.
021100*    REPORT TITLE, LEFT-JUSTIFIED, SPACE-PADDED TO 40 BYTES.
021200     05  FILLER              PIC X(40) VALUE
021300         'FLEET LISTING - ALL CARS             '.
021400*    "RUN ID:" LITERAL FOLLOWED BY THE MM/DD/YY RUN DATE.
021500     05  FILLER              PIC X(07) VALUE 'RUN ID:'.
021600     05  RPT-H1-MM           PIC 99.
021700     05  FILLER              PIC X(01) VALUE '/'.
021800     05  RPT-H1-DD           PIC 99.
021900     05  FILLER              PIC X(01) VALUE '/'.
022000     05  RPT-H1-YY           PIC 99.
022100     05  FILLER              PIC X(01) VALUE SPACE.
022200*    PAGE NUMBER, ZERO-SUPPRESSED, RIGHT OF THE RUN DATE.
022300     05  FILLER              PIC X(05) VALUE 'PAGE '.
022400     05  RPT-H1-PAGE         PIC ZZZZ9.
022500*    PAD OUT TO THE FULL 132-BYTE PRINT LINE.
022600     05  FILLER              PIC X(59) VALUE SPACES.
022700
022800*    COLUMN HEADINGS - ORDER MUST MATCH RPT-DETAIL-LINE BELOW,
022900*    FIELD FOR FIELD.  ALL FIVE HEADING LITERALS ARE FILLER -
023000*    THIS LINE IS NEVER MOVED INTO OR REFERENCED BY NAME,
023100*    ONLY WRITTEN WHOLESALE BY 0800-INIT-REPORT.
023200 01  RPT-HEADING-2.
023300*    LINES UP OVER RPT-D-ID.
023400     05  FILLER              PIC X(10) VALUE 'CAR ID'.
023500     05  FILLER              PIC X(02) VALUE SPACES.
023600*    LINES UP OVER RPT-D-MODEL.
023700     05  FILLER              PIC X(15) VALUE 'MODEL'.
023800     05  FILLER              PIC X(02) VALUE SPACES.
023900*    LINES UP OVER RPT-D-TYPE.
024000     05  FILLER              PIC X(09) VALUE 'TYPE'.
024100     05  FILLER              PIC X(02) VALUE SPACES.
024200*    LINES UP OVER RPT-D-STATUS.
024300     05  FILLER              PIC X(09) VALUE 'STATUS'.
024400     05  FILLER              PIC X(02) VALUE SPACES.
024500*    LINES UP OVER RPT-D-RATE.
024600     05  FILLER              PIC X(14) VALUE 'RATE PER HOUR'.
024700*    PAD OUT TO THE FULL 132-BYTE PRINT LINE.
024800     05  FILLER              PIC X(67) VALUE SPACES.
024900
025000*    ONE LINE PER CAR.  RPT-D-RATE IS EDITED WITH ZERO
025100*    SUPPRESSION AND A COMMA SO IT LINES UP WITH THE COLUMN
025200*    HEADING ABOVE FOR ANY RATE FROM 0.00 THROUGH 99,999.99.
025300 01  RPT-DETAIL-LINE.
025400*    CARRIED STRAIGHT ACROSS FROM FD-CAR-ID, NO EDITING.
025500     05  RPT-D-ID            PIC X(10).
025600     05  FILLER              PIC X(02) VALUE SPACES.
025700*    CARRIED STRAIGHT ACROSS FROM FD-CAR-MODEL, NO EDITING.
025800     05  RPT-D-MODEL         PIC X(15).
025900     05  FILLER              PIC X(02) VALUE SPACES.
026000*    LOADED FROM WS-TYPE-DISPLAY BY 1000-LIST-CARS AFTER
026100*    2300-EDIT-TYPE HAS RUN THE TABLE LOOKUP.
026200     05  RPT-D-TYPE          PIC X(09).
026300     05  FILLER              PIC X(02) VALUE SPACES.
026400*    LOADED FROM WS-STATUS-DISPLAY, SAME PATTERN AS RPT-D-TYPE
026500*    ABOVE BUT VIA 2200-EDIT-STATUS.
026600     05  RPT-D-STATUS        PIC X(09).
026700     05  FILLER              PIC X(02) VALUE SPACES.
026800*    NUMERIC-EDITED PICTURE - COMMA, DECIMAL POINT, ZERO
026900*    SUPPRESSION ON THE LEADING DIGITS ONLY (NOT ON THE UNITS
027000*    DIGIT, SO A ZERO RATE STILL PRINTS "0.00" NOT BLANK).
027100     05  RPT-D-RATE          PIC ZZ,ZZ9.99.
027200*    PAD OUT TO THE FULL 132-BYTE PRINT LINE.
027300     05  FILLER              PIC X(69) VALUE SPACES.
027400
027500*    "NO CARS IN THE SYSTEM" MESSAGE LINE - CR 1223, SO THE
027600*    OPERATOR SEES A REPORT PAGE INSTEAD OF A BLANK ONE WHEN
027700*    THE FLEET MASTER IS EMPTY.
027800 01  RPT-MESSAGE-LINE.
027900     05  RPT-M-TEXT          PIC X(40).
028000     05  FILLER              PIC X(92) VALUE SPACES.
028100
028200*    ONE BLANK PRINT LINE, USED AFTER THE COLUMN HEADING AND
028300*    NOWHERE ELSE.
028400 01  RPT-BLANK-LINE.
028500     05  FILLER              PIC X(132) VALUE SPACES.
028600
028700 PROCEDURE DIVISION.
028800
028900*****************************************************************
029000*    0000 - MAIN CONTROL                                        *
029100*    OPEN, PRINT HEADING, THEN A CLASSIC READ-AHEAD LOOP:       *
029200*    PRIME THE FIRST RECORD BEFORE THE PERFORM UNTIL SO THE     *
029300*    LOOP BODY NEVER HAS TO TEST FOR EOF ON ENTRY.  IF NOTHING  *
029400*    WAS EVER PRINTED, DROP THE "NO CARS" MESSAGE ON THE PAGE.  *
029500*****************************************************************
029600 0000-MAIN-CONTROL.
029700     ACCEPT WS-RUN-DATE FROM DATE.
029800     PERFORM 0700-OPEN-FILES    THRU 0700-EXIT.
029900     PERFORM 0800-INIT-REPORT   THRU 0800-EXIT.
030000     PERFORM 1050-READ-CAR      THRU 1050-EXIT.
030100     PERFORM 1000-LIST-CARS     THRU 1000-EXIT
030200         UNTIL CAR-EOF.
030300     IF NOT ANY-CARS-PRINTED
030400        MOVE 'NO CARS IN THE SYSTEM' TO RPT-M-TEXT
030500        WRITE PRINT-REC FROM RPT-MESSAGE-LINE
030600            AFTER ADVANCING 1.
030700     PERFORM 9000-FECHA-ARQUIVOS THRU 9000-EXIT.
030800     GOBACK.
030900
031000*****************************************************************
031100*    0700 - OPEN FILES.  NO OPEN-STATUS CHECK HERE - IF THE     *
031200*    MASTER IS MISSING THE FIRST READ WILL TAKE THE AT-END      *
031300*    BRANCH AND THE "NO CARS" MESSAGE WILL PRINT, WHICH IS      *
031400*    ACCEPTABLE FOR A READ-ONLY LISTING JOB.                    *
031500*****************************************************************
031600 0700-OPEN-FILES.
031700*    CARMAST OPENED INPUT ONLY - THIS PROGRAM NEVER WRITES BACK
031800*    TO THE FLEET MASTER.
031900     OPEN INPUT  CAR-MASTER-FILE.
032000*    RPTFILE OPENED OUTPUT - A FRESH REPORT EVERY RUN, NO
032100*    EXTEND/APPEND OPTION OFFERED BY THIS JOB.
032200     OPEN OUTPUT PRINT-FILE.
032300 0700-EXIT.
032400     EXIT.
032500
032600*****************************************************************
032700*    0800 - PRINT THE PAGE-1 HEADING AND COLUMN HEADING.  ONLY  *
032800*    CALLED ONCE - THIS PROGRAM DOES NOT PAGE-BREAK MID-LISTING *
032900*    (THE FLEET IS SMALL ENOUGH TO FIT ON ONE CONTINUATION).    *
033000*****************************************************************
033100 0800-INIT-REPORT.
033200*    WS-RUN-DATE WAS ACCEPTED FROM THE SYSTEM CLOCK BACK IN
033300*    0000-MAIN-CONTROL - JUST REFORMAT IT INTO THE HEADING.
033400     MOVE WS-RUN-YY TO RPT-H1-YY.
033500     MOVE WS-RUN-MM TO RPT-H1-MM.
033600     MOVE WS-RUN-DD TO RPT-H1-DD.
033700     ADD 1 TO WS-PAGE-COUNT.
033800     MOVE WS-PAGE-COUNT TO RPT-H1-PAGE.
033900*    ADVANCING PAGE FORCES A TOP-OF-FORM SKIP EVEN THOUGH THE
034000*    PRINTER IS ALREADY SITTING AT THE TOP FOR A FRESH RUN.
034100     WRITE PRINT-REC FROM RPT-HEADING-1 AFTER ADVANCING PAGE.
034200     WRITE PRINT-REC FROM RPT-HEADING-2 AFTER ADVANCING 2.
034300     WRITE PRINT-REC FROM RPT-BLANK-LINE AFTER ADVANCING 1.
034400 0800-EXIT.
034500     EXIT.
034600
034700*    READ ONE FLEET MASTER RECORD.  RE-PERFORMED FROM THE
034800*    BOTTOM OF 1000-LIST-CARS TO DRIVE THE MAIN LOOP.
034900 1050-READ-CAR.
035000     READ CAR-MASTER-FILE INTO CAR-REC-FD
035100         AT END MOVE 'Y' TO WS-CAR-EOF-SW.
035200 1050-EXIT.
035300     EXIT.
035400
035500*****************************************************************
035600*    1000 - PRINT ONE CAR.  A CAR WITH A DAMAGED RATE FIELD IS  *
035700*    SKIPPED RATHER THAN ABENDING THE WHOLE LISTING - CR 1223 - *
035800*    THE THINKING BEING THAT ONE BAD RECORD SHOULD NOT COST THE *
035900*    OPERATOR THE REST OF THE REPORT.  THE SKIP COUNT IS KEPT   *
036000*    IN WS-BAD-RATE-CNT FOR THE OPERATOR TO NOTICE ON THE LOG.  *
036100*****************************************************************
036200 1000-LIST-CARS.
036300*    TEST THE RAW-CHARACTER REDEFINES, NOT FD-CAR-RATE ITSELF -
036400*    A NUMERIC PICTURE CLAUSE DOES NOT GUARD AGAINST A ZONE-
036500*    DAMAGED BYTE ON A LINE SEQUENTIAL FILE, ONLY A CLASS TEST
036600*    ON THE CHARACTER VIEW DOES.
036700     IF FD-CAR-RATE-X NOT NUMERIC
036800        DISPLAY 'RELCAR - BAD RATE ON CAR ' FD-CAR-ID
036900                 ' - ROW SKIPPED'
037000        ADD 1 TO WS-BAD-RATE-CNT
037100        GO TO 1000-NEXT.
037200*    RESOLVE THE ONE-CHAR CODES TO THEIR PRINTABLE TEXT BEFORE
037300*    BUILDING THE DETAIL LINE.
037400     PERFORM 2200-EDIT-STATUS THRU 2200-EXIT.
037500     PERFORM 2300-EDIT-TYPE   THRU 2300-EXIT.
037600*    BUILD THE DETAIL LINE FIELD BY FIELD, SAME ORDER AS
037700*    RPT-HEADING-2 ABOVE.
037800     MOVE FD-CAR-ID          TO RPT-D-ID.
037900     MOVE FD-CAR-MODEL       TO RPT-D-MODEL.
038000     MOVE WS-TYPE-DISPLAY    TO RPT-D-TYPE.
038100     MOVE WS-STATUS-DISPLAY  TO RPT-D-STATUS.
038200*    FD-CAR-RATE (NUMERIC) MOVES INTO THE ZERO-SUPPRESSED,
038300*    COMMA-EDITED RPT-D-RATE PICTURE - THE MOVE ITSELF DOES
038400*    THE EDITING, NO EXPLICIT EDIT PARAGRAPH NEEDED FOR RATE.
038500     MOVE FD-CAR-RATE        TO RPT-D-RATE.
038600     WRITE PRINT-REC FROM RPT-DETAIL-LINE AFTER ADVANCING 1.
038700     MOVE 'Y' TO WS-ANY-CARS-SW.
038800     ADD 1 TO WS-CAR-COUNT.
038900*    1000-NEXT IS THE COMMON FALL-THROUGH FOR BOTH THE SKIPPED-
039000*    RECORD PATH ABOVE AND THE NORMAL PRINTED-RECORD PATH -
039100*    EITHER WAY WE STILL HAVE TO READ THE NEXT MASTER RECORD.
039200 1000-NEXT.
039300     PERFORM 1050-READ-CAR THRU 1050-EXIT.
039400 1000-EXIT.
039500     EXIT.
039600
039700*    LOOK UP FD-CAR-STATUS IN WS-ST-ENTRY AND LEAVE THE MATCHING
039800*    NINE-CHAR TEXT IN WS-STATUS-DISPLAY.  A CODE WITH NO MATCH
039900*    LEAVES WS-STATUS-DISPLAY BLANK (SEARCH FALLS THROUGH WITH
040000*    NO WHEN SATISFIED) RATHER THAN ABENDING.
040100 2200-EDIT-STATUS.
040200     MOVE SPACES TO WS-STATUS-DISPLAY.
040300     SET WS-ST-NDX TO 1.
040400     SEARCH WS-ST-ENTRY
040500         WHEN WS-ST-CODE (WS-ST-NDX) = FD-CAR-STATUS
040600            MOVE WS-ST-TEXT (WS-ST-NDX) TO WS-STATUS-DISPLAY.
040700 2200-EXIT.
040800     EXIT.
040900
041000*    SAME IDIOM AS 2200-EDIT-STATUS ABOVE, AGAINST THE VEHICLE
041100*    CLASS TABLE INSTEAD OF THE STATUS TABLE.
041200 2300-EDIT-TYPE.
041300     MOVE SPACES TO WS-TYPE-DISPLAY.
041400     SET WS-TT-NDX TO 1.
041500     SEARCH WS-TT-ENTRY
041600         WHEN WS-TT-CODE (WS-TT-NDX) = FD-CAR-TYPE
041700            MOVE WS-TT-TEXT (WS-TT-NDX) TO WS-TYPE-DISPLAY.
041800 2300-EXIT.
041900     EXIT.
042000
042100*    CLOSE BOTH FILES AND RETURN TO THE OPERATING SYSTEM.  NO
042200*    MASTER IS REWRITTEN BY THIS PROGRAM - CARMAST IS OPENED
042300*    INPUT ONLY, SO THERE IS NOTHING TO REGRAVA HERE.
042400 9000-FECHA-ARQUIVOS.
042500*    IF WS-BAD-RATE-CNT IS NON-ZERO THE OPERATOR SHOULD CHECK
042600*    THE JOB LOG BEFORE FILING THE REPORT - NOT A HALT
042700*    CONDITION, JUST A NOTE ON THE CONSOLE.
042800     IF WS-BAD-RATE-CNT > ZERO
042900        DISPLAY 'RELCAR - ' WS-BAD-RATE-CNT
043000                 ' CAR(S) SKIPPED FOR BAD RATE - CHECK LOG'.
043100     CLOSE CAR-MASTER-FILE
043200           PRINT-FILE.
043300 9000-EXIT.
043400     EXIT.
